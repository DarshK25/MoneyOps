000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MONEYUTL.
000300 AUTHOR.         S SIMONSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    MONEYUTL - MONEY ARITHMETIC UTILITY SUBPROGRAM
001100*
001200*    ADDS, SUBTRACTS, MULTIPLIES AND DIVIDES TWO MONEY
001300*    AMOUNTS, ROUNDING EVERY RESULT TO 2 DECIMAL PLACES,
001400*    HALF-UP, AND TESTS THE SIGN OF AN AMOUNT.  CALLED BY
001500*    INVPOST (LINE/INVOICE MATH) AND TRNPOST (LEDGER
001600*    TOTALS) SO THE ROUNDING RULE LIVES IN ONE PLACE.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    1989-02-08  SS  REQ 4483  INITIAL VERSION - ADD/SUB/MUL/DIV
002100*    1989-02-11  SS  REQ 4483  SIGN-TEST OPERATION ADDED
002200*    1989-03-30  PB  REQ 4491  DIVIDE-BY-ZERO GUARD, RETURNS
002300*                             LK-RESULT-CODE = 'Z' INSTEAD OF
002400*                             ABENDING THE CALLING JOB
002500*    2001-09-20  BK  REQ 4519  LK-RESULT-CODE ADDED TO LINKAGE SO
002600*                             CALLERS NO LONGER TEST RETURN-CODE
002700*    2005-01-05  PB  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
002800*                             SIGN OF INVOICE MATH UNCHANGED
002900******************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS MONEY-DIGITS IS '0' THRU '9'.
003400*
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*
003800 01  WS-MISC-AREA.
003900     05  WS-DIVISOR-TEST         PIC S9(15)V99 COMP-3 VALUE ZERO.
004000     05  FILLER                  PIC X(01).
004100*
004200 LINKAGE SECTION.
004300*
004400 01  LK-PARAMETER-AREA.
004500     05  LK-OPERATION            PIC X(03).
004600         88  LK-OP-ADD               VALUE 'ADD'.
004700         88  LK-OP-SUB               VALUE 'SUB'.
004800         88  LK-OP-MUL               VALUE 'MUL'.
004900         88  LK-OP-DIV               VALUE 'DIV'.
005000         88  LK-OP-SGN               VALUE 'SGN'.
005100     05  LK-OPERAND-1            PIC S9(15)V99.
005110     05  LK-OPERAND-1-X REDEFINES
005120         LK-OPERAND-1        PIC X(17).
005200     05  LK-OPERAND-2            PIC S9(15)V99.
005210     05  LK-OPERAND-2-X REDEFINES
005220         LK-OPERAND-2        PIC X(17).
005300     05  LK-RESULT               PIC S9(15)V99.
005310     05  LK-RESULT-X REDEFINES
005320         LK-RESULT           PIC X(17).
005400     05  LK-RESULT-CODE          PIC X(01).
005500         88  LK-RC-OK                VALUE 'P', 'N', 'Z'.
005600         88  LK-RC-POSITIVE          VALUE 'P'.
005700         88  LK-RC-NEGATIVE          VALUE 'N'.
005800         88  LK-RC-ZERO              VALUE 'Z'.
005900         88  LK-RC-DIVIDE-ERROR      VALUE 'E'.
005950     05  FILLER                  PIC X(04).
006000*
006100 PROCEDURE DIVISION USING LK-PARAMETER-AREA.
006200*
006300 0000-MAIN.
006400*
006500     EVALUATE TRUE
006600         WHEN LK-OP-ADD
006700             PERFORM A0100-ADD-AMOUNTS
006800         WHEN LK-OP-SUB
006900             PERFORM A0200-SUBTRACT-AMOUNTS
007000         WHEN LK-OP-MUL
007100             PERFORM A0300-MULTIPLY-AMOUNTS
007200         WHEN LK-OP-DIV
007300             PERFORM A0400-DIVIDE-AMOUNTS
007400         WHEN LK-OP-SGN
007500             PERFORM A0500-SIGN-TEST
007600         WHEN OTHER
007700             MOVE ZERO TO LK-RESULT
007800             MOVE 'E' TO LK-RESULT-CODE
007900     END-EVALUATE
008000*
008100     GOBACK
008200     .
008300*
008400******************************************************
008500*    A0100 - ADD TWO AMOUNTS, ROUND HALF-UP AT 2 DECIMALS
008600 A0100-ADD-AMOUNTS.
008700*
008800     COMPUTE LK-RESULT ROUNDED =
008900             LK-OPERAND-1 + LK-OPERAND-2
009000     PERFORM A0500-SIGN-TEST
009100     .
009200*
009300******************************************************
009400*    A0200 - SUBTRACT OPERAND-2 FROM OPERAND-1
009500 A0200-SUBTRACT-AMOUNTS.
009600*
009700     COMPUTE LK-RESULT ROUNDED =
009800             LK-OPERAND-1 - LK-OPERAND-2
009900     PERFORM A0500-SIGN-TEST
010000     .
010100*
010200******************************************************
010300*    A0300 - MULTIPLY TWO AMOUNTS, ROUND HALF-UP
010400 A0300-MULTIPLY-AMOUNTS.
010500*
010600     COMPUTE LK-RESULT ROUNDED =
010700             LK-OPERAND-1 * LK-OPERAND-2
010800     PERFORM A0500-SIGN-TEST
010900     .
011000*
011100******************************************************
011200*    A0400 - DIVIDE OPERAND-1 BY OPERAND-2, ROUND HALF-UP
011300*             QUOTIENT AT 2 DECIMALS.  A ZERO DIVISOR IS
011400*             REJECTED WITH LK-RESULT-CODE = 'E' RATHER
011500*             THAN LETTING THE JOB ABEND.
011600 A0400-DIVIDE-AMOUNTS.
011700*
011800     MOVE LK-OPERAND-2 TO WS-DIVISOR-TEST
011900     IF WS-DIVISOR-TEST = ZERO
012000         MOVE ZERO TO LK-RESULT
012100         MOVE 'E' TO LK-RESULT-CODE
012200     ELSE
012300         COMPUTE LK-RESULT ROUNDED =
012400                 LK-OPERAND-1 / LK-OPERAND-2
012500         PERFORM A0500-SIGN-TEST
012600     END-IF
012700     .
012800*
012900******************************************************
013000*    A0500 - SIGN TEST: POSITIVE MEANS > 0, NEGATIVE
013100*             MEANS < 0, OTHERWISE ZERO
013200 A0500-SIGN-TEST.
013300*
013400     IF LK-RESULT > ZERO
013500         MOVE 'P' TO LK-RESULT-CODE
013600     ELSE
013700         IF LK-RESULT < ZERO
013800             MOVE 'N' TO LK-RESULT-CODE
013900         ELSE
014000             MOVE 'Z' TO LK-RESULT-CODE
014100         END-IF
014200     END-IF
014300     .
