000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     AUDWRT.
000300 AUTHOR.         S SIMONSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    AUDWRT - AUDIT TRAIL WRITER SUBPROGRAM
001100*
001200*    APPENDS ONE AUDIT-RECORD TO THE AUDIT-OUT FILE FOR
001300*    EVERY ACCEPTED CREATE/UPDATE/DELETE.  CALLED FROM
001400*    CLIENTLD, INVPOST AND TRNPOST.  BUILT ON THE SAME
001500*    OPEN-EXTEND/WRITE/CLOSE SHAPE AS THE OLD SQLLOG
001600*    SUBPROGRAM, WHICH USED TO APPEND SQL ERROR TEXT TO
001700*    SQLERROR.LOG - HERE IT APPENDS BUSINESS AUDIT ROWS
001800*    INSTEAD OF ERROR TEXT, SO IT NEVER FAILS THE CALLER.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    1989-02-08  SS  REQ 4481  INITIAL VERSION, REPLACES SQLLOG
002300*                             FOR THE FLAT-FILE AUDIT TRAIL
002400*    1989-03-30  PB  REQ 4491  AUD-TIMESTAMP NOW STAMPED HERE
002500*                             FROM CURRENT-DATE, NOT PASSED IN
002600*    2001-09-20  BK  REQ 4519  FILE-STATUS CHECK ADDED - A BAD
002700*                             OPEN NO LONGER ABENDS THE CALLER
002800*    2005-01-05  PB  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
002900******************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS AUDIT-DIGITS IS '0' THRU '9'.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT  AUDIT-OUT ASSIGN TO 'AUDITOUT'
003700             ORGANIZATION IS SEQUENTIAL
003800             FILE STATUS IS WA-AUDIT-FS.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 FD  AUDIT-OUT.
004400     COPY COPYLIB-AUDIT.
004500*
004600 WORKING-STORAGE SECTION.
004700*
004800 01  WA-FILE-STATUS-FIELDS.
004900     05  WA-AUDIT-FS             PIC XX.
005000         88  WA-AUDIT-OK             VALUE '00'.
005100     05  FILLER                  PIC X(02).
005200*
005300 01  WA-CURRENT-DATE-TIME.
005400     05  WA-CC-YY                PIC 9(04).
005500     05  WA-MM                   PIC 9(02).
005600     05  WA-DD                   PIC 9(02).
005700     05  WA-HH                   PIC 9(02).
005800     05  WA-MI                   PIC 9(02).
005900     05  WA-SS                   PIC 9(02).
006000     05  FILLER                  PIC X(09).
006100*
006200 01  WA-TIMESTAMP-14 REDEFINES WA-CURRENT-DATE-TIME.
006300     05  WA-TS-DATE              PIC 9(08).
006310     05  WA-TS-DATE-X REDEFINES
006320         WA-TS-DATE          PIC X(08).
006400     05  WA-TS-TIME              PIC 9(06).
006410     05  WA-TS-TIME-X REDEFINES
006420         WA-TS-TIME          PIC X(06).
006500     05  FILLER                  PIC X(09).
006600*
006700 01  WA-AUDIT-OPENED-SW          PIC X(01) VALUE 'N'.
006800     88  WA-AUDIT-OPENED             VALUE 'Y'.
006900*
007000 LINKAGE SECTION.
007100*
007200 01  LK-AUDIT-PARMS.
007300     05  LK-ORG-ID               PIC X(08).
007400     05  LK-USER-ID              PIC X(08).
007500     05  LK-ENTITY-TYPE          PIC X(12).
007600     05  LK-ENTITY-ID            PIC X(08).
007700     05  LK-OPERATION            PIC X(08).
007800     05  LK-DETAIL               PIC X(80).
007900     05  LK-WRITE-RC             PIC X(01).
008000         88  LK-WRITE-OK             VALUE '0'.
008100         88  LK-WRITE-FAILED         VALUE '9'.
008150     05  FILLER                  PIC X(04).
008200*
008300 PROCEDURE DIVISION USING LK-AUDIT-PARMS.
008400*
008500 0000-MAIN.
008600*
008700     PERFORM A0100-APPEND-AUDIT-RECORD
008800     GOBACK
008900     .
009000*
009100******************************************************
009200*    A0100 - STAMP THE TIMESTAMP AND APPEND ONE AUDIT
009300*             RECORD.  AUDIT FAILURES NEVER STOP THE
009400*             BUSINESS FLOW - THE CALLER JUST GETS A
009500*             NON-ZERO LK-WRITE-RC BACK AND CARRIES ON.
009600 A0100-APPEND-AUDIT-RECORD.
009700*
009800     MOVE '0' TO LK-WRITE-RC
009900     MOVE FUNCTION CURRENT-DATE TO WA-CURRENT-DATE-TIME
010000*
010100     OPEN EXTEND AUDIT-OUT
010200     IF NOT WA-AUDIT-OK
010300         MOVE '9' TO LK-WRITE-RC
010400     ELSE
010450         MOVE SPACE TO AUDIT-RECORD
010500         MOVE LK-ORG-ID          TO AUD-ORG-ID
010600         MOVE LK-USER-ID         TO AUD-USER-ID
010700         MOVE LK-ENTITY-TYPE     TO AUD-ENTITY-TYPE
010800         MOVE LK-ENTITY-ID       TO AUD-ENTITY-ID
010900         MOVE LK-OPERATION       TO AUD-OPERATION
011000         MOVE WA-TS-DATE         TO AUD-TIMESTAMP(1:8)
011100         MOVE WA-TS-TIME         TO AUD-TIMESTAMP(9:6)
011200         MOVE LK-DETAIL          TO AUD-DETAIL
011400         WRITE AUDIT-RECORD
011500         IF NOT WA-AUDIT-OK
011600             MOVE '9' TO LK-WRITE-RC
011700         END-IF
011800         CLOSE AUDIT-OUT
011900     END-IF
012000     .
