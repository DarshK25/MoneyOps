000100*
000200*  INVOICE-RECORD - invoice header copybook.
000300*  Was the DB2 DCLGEN for the INVOICE table (INV_ID/CUST_ID/
000400*  DEBT_ID/INVSTATE keyed to a customer and a debtor row);
000500*  rebuilt as a flat header record on the INVOICE-IN/INVOICE-OUT
000600*  files when the invoice-post job stopped talking to the
000700*  database.  Line items no longer ride in INVITEM - see
000800*  COPYLIB-INVITEM.
000900*  Include with: 'COPY COPYLIB-INVOICE.' in FILE SECTION or WS.
001000*
001100*    1996-05-02  PB   REQ 4402  first cut, replaces INVOICE DCLGEN
001200*    1997-11-10  SS   REQ 4479  OVERDUE added to INV-STATUS,
001300*                              driven off INV-DUE-DATE vs run date
001400*    2004-06-30  BK   REQ 4561  GST subtotal/total split out of
001500*                              the single VAT amount
001600*
001700 01  INVOICE-RECORD.
001800     05  INV-ID                      PIC X(08).
001900     05  INV-ORG-ID                  PIC X(08).
002000     05  INV-NUMBER                  PIC X(15).
002100     05  INV-CLIENT-ID               PIC X(08).
002200     05  INV-ISSUE-DATE              PIC 9(08).
002300     05  INV-DUE-DATE                PIC 9(08).
002400     05  INV-STATUS                  PIC X(10).
002500         88  INV-ST-DRAFT                VALUE 'DRAFT'.
002600         88  INV-ST-SENT                 VALUE 'SENT'.
002700         88  INV-ST-PAID                 VALUE 'PAID'.
002800         88  INV-ST-OVERDUE              VALUE 'OVERDUE'.
002900     05  INV-SUBTOTAL                PIC S9(15)V99.
003000     05  INV-GST-TOTAL               PIC S9(15)V99.
003100     05  INV-TOTAL-AMOUNT            PIC S9(15)V99.
003200     05  INV-CURRENCY                PIC X(03).
003300     05  INV-PAYMENT-DATE            PIC 9(08).
003400     05  INV-NOTES                   PIC X(60).
003500     05  FILLER                      PIC X(13).
