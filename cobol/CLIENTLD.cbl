000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CLIENTLD.
000300 AUTHOR.         S SIMONSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    CLIENTLD - CLIENT MASTER MAINTENANCE
001100*
001200*    READS THE CLIENT-IN FILE, VALIDATES EACH RECORD,
001300*    REJECTS A SECOND CLIENT WITH THE SAME E-MAIL WITHIN
001400*    THE SAME ORGANIZATION, AND WRITES ACCEPTED CLIENTS
001500*    TO CLIENT-MASTER-OUT.  REJECTS GO TO ERROR-OUT AND
001600*    EVERY ACCEPTED CLIENT GETS ONE AUDWRT CALL.  BUILT
001700*    ON THE READ/VALIDATE/ACCUMULATE/WRITE-BAD-RECORD
001800*    SKELETON OF OUR OLD BANK-GIRO RECONCILIATION JOB
001900*    (READBG), WHICH ALREADY WORKED THIS WAY AGAINST
002000*    FLAT FILES.
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    1989-02-08  SS  REQ 4470  INITIAL VERSION, REPLACES THE OLD
002500*                             INTERACTIVE CUSTOMER-MAINTENANCE
002600*                             SCREENS IN SERVICEMENU/CUSTOMERMENU
002700*    1989-03-30  PB  REQ 4491  DUPLICATE-E-MAIL CHECK ADDED,
002800*                             KEYED WITHIN ORGANIZATION ONLY
002900*    2001-09-20  BK  REQ 4519  DEFAULT CURRENCY 'INR' APPLIED
003000*                             WHEN CLI-CURRENCY COMES IN BLANK
003100*    2005-01-05  PB  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
003200*    2008-06-11  SS  REQ 4611  CLIENT SECTION COUNTS SPLIT OUT
003300*                             SO DUPLICATE E-MAILS SHOW SEPARATELY
003400*                             FROM ORDINARY REJECTS ON THE REPORT
003500******************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT  CLIENT-IN ASSIGN TO 'CLIENTIN'
004300             ORGANIZATION IS LINE SEQUENTIAL
004400             FILE STATUS IS WC-CLIENT-IN-FS.
004500*
004600     SELECT  CLIENT-MASTER-OUT ASSIGN TO 'CLIENTOUT'
004700             ORGANIZATION IS SEQUENTIAL
004800             FILE STATUS IS WC-CLIENT-OUT-FS.
004900*
005000     SELECT  ERROR-OUT ASSIGN TO 'ERROROUT'
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             FILE STATUS IS WC-ERROR-OUT-FS.
005300*
005400     SELECT  SUMMARY-REPORT ASSIGN TO 'SUMRPT'
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS WC-SUMMARY-FS.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  CLIENT-IN.
006200     COPY COPYLIB-CLIENT.
006300*
006400 FD  CLIENT-MASTER-OUT.
006500 01  CLIENT-MASTER-OUT-REC       PIC X(250).
006600*
006700 FD  ERROR-OUT.
006800 01  ERROR-OUT-REC               PIC X(90).
006900*
007000 FD  SUMMARY-REPORT.
007100 01  SUMMARY-REPORT-LINE         PIC X(132).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WC-SWITCHES.
007600     05  WC-END-OF-FILE-SW       PIC X(01) VALUE 'N'.
007700         88  WC-END-OF-FILE          VALUE 'Y'.
007800     05  WC-VALID-CLIENT-SW      PIC X(01) VALUE 'Y'.
007900         88  WC-VALID-CLIENT         VALUE 'Y'.
008000     05  WC-DUPLICATE-SW         PIC X(01) VALUE 'N'.
008100         88  WC-DUPLICATE-EMAIL      VALUE 'Y'.
008200     05  FILLER                  PIC X(02).
008300*
008400 01  WC-FILE-STATUS-FIELDS.
008500     05  WC-CLIENT-IN-FS         PIC XX.
008600         88  WC-CLIENT-IN-OK         VALUE '00'.
008700         88  WC-CLIENT-IN-EOF        VALUE '10'.
008800     05  WC-CLIENT-OUT-FS        PIC XX.
008900         88  WC-CLIENT-OUT-OK        VALUE '00'.
009000     05  WC-ERROR-OUT-FS         PIC XX.
009100         88  WC-ERROR-OUT-OK         VALUE '00'.
009200     05  WC-SUMMARY-FS           PIC XX.
009300         88  WC-SUMMARY-OK           VALUE '00'.
009400*
009500 01  WC-COUNTS-FIELDS.
009600     05  WC-ACCEPTED-COUNT       PIC S9(07) COMP VALUE ZERO.
009700     05  WC-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
009800     05  WC-DUPLICATE-COUNT      PIC S9(07) COMP VALUE ZERO.
009900     05  WC-TABLE-COUNT          PIC S9(07) COMP VALUE ZERO.
010000*
010100 01  WC-CLIENT-TABLE-AREA.
010200     05  WC-CLIENT-TABLE OCCURS 2000 TIMES
010300                     INDEXED BY WC-CLI-IDX.
010400         10  WC-TBL-ORG-ID       PIC X(08).
010500         10  WC-TBL-EMAIL        PIC X(40).
010600*
010700 01  WC-AUDIT-PARMS.
010800     05  WC-AUD-ORG-ID           PIC X(08).
010900     05  WC-AUD-USER-ID          PIC X(08) VALUE 'BATCH'.
011000     05  WC-AUD-ENTITY-TYPE      PIC X(12) VALUE 'CLIENT'.
011100     05  WC-AUD-ENTITY-ID        PIC X(08).
011200     05  WC-AUD-OPERATION        PIC X(08) VALUE 'CREATE'.
011300     05  WC-AUD-DETAIL           PIC X(80).
011400     05  WC-AUD-WRITE-RC         PIC X(01).
011500*
011600 01  WC-ORG-PARMS.
011700     05  WC-ORG-LEGAL-NAME       PIC X(40).
011800     05  WC-ORG-EMAIL            PIC X(40).
011900     05  WC-ORG-EMP-CNT-SW       PIC X(01).
011950     05  WC-ORG-EMPLOYEE-COUNT   PIC S9(07).
011960     05  WC-ORG-EMP-CNT-X REDEFINES
011970         WC-ORG-EMPLOYEE-COUNT   PIC X(07).
012100     05  WC-ORG-PAN              PIC X(10).
012200     05  WC-ORG-GST-NUMBER       PIC X(15).
012300     05  WC-ORG-RESULT-CODE      PIC X(01).
012400     05  WC-ORG-MESSAGE          PIC X(60).
012500*
012600     COPY COPYLIB-ERRWKSTG REPLACING REJECT-RECORD BY
012650          WC-REJECT-AREA, ERR-ENTITY-TYPE BY WC-REJECT-ENTITY,
012660          ERR-KEY BY WC-REJECT-KEY, ERR-MESSAGE BY
012670          WC-REJECT-MESSAGE.
013100*
013200 01  WC-REJECT-AREA-X REDEFINES WC-REJECT-AREA.
013300     05  WC-REJECT-LINE          PIC X(90).
013400*
013500 01  WC-RUN-DATE.
013600     05  WC-RUN-CCYY             PIC 9(04).
013700     05  WC-RUN-MM               PIC 9(02).
013800     05  WC-RUN-DD               PIC 9(02).
013900     05  FILLER                  PIC X(18).
014000*
014100 01  WC-RUN-DATE-X REDEFINES WC-RUN-DATE.
014200     05  WC-RUN-DATE-8           PIC X(08).
014300     05  FILLER                  PIC X(18).
014400*
014500 01  WC-REPORT-LINES.
014600     05  WC-HEADING-1.
014700         10  FILLER              PIC X(35) VALUE SPACE.
014800         10  FILLER              PIC X(20) VALUE
014900             'PBS CLIENT SECTION'.
015000         10  FILLER              PIC X(77) VALUE SPACE.
015100     05  WC-CLIENT-TOTALS-LINE.
015200         10  FILLER              PIC X(01) VALUE SPACE.
015300         10  FILLER              PIC X(20) VALUE
015400             'CLIENTS ACCEPTED . .'.
015500         10  WC-RPT-ACCEPTED     PIC ZZZ,ZZ9.
015600         10  FILLER              PIC X(90) VALUE SPACE.
015700*
015800 LINKAGE SECTION.
015900*
016000 PROCEDURE DIVISION.
016100*
016200 0000-MAIN.
016300*
016400     PERFORM A0100-INIT
016500     PERFORM B0100-READ-CLIENT-FILE UNTIL WC-END-OF-FILE
016600     PERFORM C0100-WRITE-CLIENT-SECTION
016700     PERFORM Z0100-EXIT-APPLICATION
016800*
016900     GOBACK
017000     .
017100*
017200******************************************************
017300*    A0100 - OPEN FILES, PRIME THE FIRST RECORD
017400 A0100-INIT.
017500*
017600     MOVE 'N' TO WC-END-OF-FILE-SW
017700     MOVE FUNCTION CURRENT-DATE TO WC-RUN-DATE-X
017750     MOVE 'CLIENT' TO WC-REJECT-ENTITY
017800*
017900     OPEN INPUT  CLIENT-IN
018000          OUTPUT CLIENT-MASTER-OUT
018100          EXTEND ERROR-OUT
018200*
018300     IF NOT WC-CLIENT-IN-OK
018400         SET WC-END-OF-FILE TO TRUE
018500     ELSE
018600         READ CLIENT-IN
018700             AT END SET WC-END-OF-FILE TO TRUE
018800         END-READ
018900     END-IF
019000     .
019100*
019200******************************************************
019300*    B0100 - VALIDATE ONE CLIENT, WRITE IT ACCEPTED OR
019400*             REJECTED, THEN READ THE NEXT ONE
019500 B0100-READ-CLIENT-FILE.
019600*
019700     PERFORM B0200-VALIDATE-CLIENT
019800*
019900     IF WC-VALID-CLIENT
020000         IF CLI-CURRENCY = SPACE
020100             MOVE 'INR' TO CLI-CURRENCY
020200         END-IF
020300         WRITE CLIENT-MASTER-OUT-REC FROM CLIENT-RECORD
020400         PERFORM B0400-ADD-TO-TABLE
020500         ADD 1 TO WC-ACCEPTED-COUNT
020600         PERFORM B0500-WRITE-AUDIT-RECORD
020700     ELSE
020800         ADD 1 TO WC-REJECTED-COUNT
020900         IF WC-DUPLICATE-EMAIL
021000             ADD 1 TO WC-DUPLICATE-COUNT
021100         END-IF
021200         MOVE CLI-ID TO WC-REJECT-KEY
021300         WRITE ERROR-OUT-REC FROM WC-REJECT-LINE
021400     END-IF
021500*
021600     READ CLIENT-IN
021700         AT END SET WC-END-OF-FILE TO TRUE
021800     END-READ
021900     .
022000*
022100******************************************************
022200*    B0200 - NAME/E-MAIL/STATUS REQUIRED, E-MAIL FORMAT
022300*             AND DUPLICATE-E-MAIL CHECKED VIA ORGVAL'S
022400*             SHARED E-MAIL RULE AND OUR OWN CLIENT TABLE
022500 B0200-VALIDATE-CLIENT.
022600*
022700     MOVE 'Y' TO WC-VALID-CLIENT-SW
022800     MOVE 'N' TO WC-DUPLICATE-SW
022900     MOVE SPACE TO WC-REJECT-MESSAGE
023000*
023100     IF CLI-NAME = SPACE
023200         MOVE 'N' TO WC-VALID-CLIENT-SW
023300         MOVE 'CLIENT NAME IS REQUIRED' TO WC-REJECT-MESSAGE
023400     END-IF
023500*
023600     IF WC-VALID-CLIENT AND CLI-EMAIL = SPACE
023700         MOVE 'N' TO WC-VALID-CLIENT-SW
023800         MOVE 'CLIENT E-MAIL IS REQUIRED' TO WC-REJECT-MESSAGE
023900     END-IF
024000*
024100     IF WC-VALID-CLIENT
024200         MOVE CLI-NAME TO WC-ORG-LEGAL-NAME
024300         MOVE CLI-EMAIL TO WC-ORG-EMAIL
024400         MOVE 'N' TO WC-ORG-EMP-CNT-SW
024500         MOVE SPACE TO WC-ORG-PAN WC-ORG-GST-NUMBER
024600         CALL 'ORGVAL' USING WC-ORG-PARMS
024700         IF WC-ORG-RESULT-CODE NOT = 'A'
024800             MOVE 'N' TO WC-VALID-CLIENT-SW
024900             MOVE 'CLIENT E-MAIL FORMAT IS INVALID'
025000                 TO WC-REJECT-MESSAGE
025100         END-IF
025200     END-IF
025300*
025400     IF WC-VALID-CLIENT
025500         IF CLI-STATUS NOT = SPACE
025600            AND NOT CLI-ST-ACTIVE
025700            AND NOT CLI-ST-INACTIVE
025800            AND NOT CLI-ST-SUSPENDED
025900             MOVE 'N' TO WC-VALID-CLIENT-SW
026000             MOVE 'CLIENT STATUS IS INVALID' TO WC-REJECT-MESSAGE
026100         END-IF
026200         IF CLI-STATUS = SPACE
026300             MOVE 'N' TO WC-VALID-CLIENT-SW
026400             MOVE 'CLIENT STATUS IS REQUIRED' TO WC-REJECT-MESSAGE
026500         END-IF
026600     END-IF
026700*
026800     IF WC-VALID-CLIENT
026900         PERFORM B0300-CHECK-DUPLICATE-EMAIL
027000         IF WC-DUPLICATE-EMAIL
027100             MOVE 'N' TO WC-VALID-CLIENT-SW
027200             MOVE 'DUPLICATE E-MAIL WITHIN ORGANIZATION'
027300                 TO WC-REJECT-MESSAGE
027400         END-IF
027500     END-IF
027600     .
027700*
027800******************************************************
027900*    B0300 - LOOK FOR ANOTHER CLIENT ALREADY ACCEPTED
028000*             FOR THE SAME ORGANIZATION WITH THE SAME
028100*             E-MAIL ADDRESS
028200 B0300-CHECK-DUPLICATE-EMAIL.
028300*
028400     PERFORM B0310-TEST-ONE-TABLE-ENTRY THRU B0310-EXIT
028450         VARYING WC-CLI-IDX FROM 1 BY 1
028460             UNTIL WC-CLI-IDX > WC-TABLE-COUNT
028470                OR WC-DUPLICATE-EMAIL
029300     .
029400*
029450******************************************************
029460*    B0310 - COMPARE ONE TABLE ENTRY AGAINST THE
029470*             INCOMING CLIENT'S ORGANIZATION/E-MAIL
029480 B0310-TEST-ONE-TABLE-ENTRY.
029485*
029490     IF WC-TBL-ORG-ID(WC-CLI-IDX) = CLI-ORG-ID
029495        AND WC-TBL-EMAIL(WC-CLI-IDX) = CLI-EMAIL
029498         SET WC-DUPLICATE-EMAIL TO TRUE
029499     END-IF.
029500 B0310-EXIT.
029510     EXIT.
029520*
029530******************************************************
029600*    B0400 - ADD AN ACCEPTED CLIENT TO THE IN-MEMORY
029700*             DUPLICATE-CHECK TABLE
029800 B0400-ADD-TO-TABLE.
029900*
030000     ADD 1 TO WC-TABLE-COUNT
030100     SET WC-CLI-IDX TO WC-TABLE-COUNT
030200     MOVE CLI-ORG-ID TO WC-TBL-ORG-ID(WC-CLI-IDX)
030300     MOVE CLI-EMAIL TO WC-TBL-EMAIL(WC-CLI-IDX)
030400     .
030500*
030600******************************************************
030700*    B0500 - CALL AUDWRT FOR THE JUST-ACCEPTED CLIENT
030800 B0500-WRITE-AUDIT-RECORD.
030900*
031000     MOVE CLI-ORG-ID TO WC-AUD-ORG-ID
031100     MOVE CLI-ID TO WC-AUD-ENTITY-ID
031200     STRING 'CLIENT ' CLI-NAME DELIMITED BY SIZE
031300             INTO WC-AUD-DETAIL
031400     CALL 'AUDWRT' USING WC-AUDIT-PARMS
031500     .
031600*
031700******************************************************
031800*    C0100 - APPEND THE CLIENT SECTION TO THE SUMMARY
031900*             REPORT: COUNTS ACCEPTED / REJECTED /
032000*             DUPLICATE-E-MAIL
032100 C0100-WRITE-CLIENT-SECTION.
032200*
032300     OPEN EXTEND SUMMARY-REPORT
032400     IF WC-SUMMARY-OK
032500         WRITE SUMMARY-REPORT-LINE FROM WC-HEADING-1
032600         MOVE WC-ACCEPTED-COUNT TO WC-RPT-ACCEPTED
032700         WRITE SUMMARY-REPORT-LINE FROM WC-CLIENT-TOTALS-LINE
032800         MOVE 'CLIENTS REJECTED . . .' TO
032900                 WC-CLIENT-TOTALS-LINE(2:22)
033000         MOVE WC-REJECTED-COUNT TO WC-RPT-ACCEPTED
033100         WRITE SUMMARY-REPORT-LINE FROM WC-CLIENT-TOTALS-LINE
034000         MOVE 'CLIENTS DUPLICATE E-M ' TO
034100                 WC-CLIENT-TOTALS-LINE(2:22)
034200         MOVE WC-DUPLICATE-COUNT TO WC-RPT-ACCEPTED
034300         WRITE SUMMARY-REPORT-LINE FROM WC-CLIENT-TOTALS-LINE
034400         CLOSE SUMMARY-REPORT
034500     END-IF
034600     .
034700*
034800******************************************************
034900*    Z0100 - CLOSE THE DATA FILES
035000 Z0100-EXIT-APPLICATION.
035100*
035200     CLOSE CLIENT-IN CLIENT-MASTER-OUT ERROR-OUT
035300     .
