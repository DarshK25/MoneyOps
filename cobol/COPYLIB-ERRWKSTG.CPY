000100*
000200*  Working storage data structure for the reject/error routine
000300*  used by CLIENTLD, INVPOST and TRNPOST.  Replaces the DB2-error
000400*  layout of COPYLIB-Z0900-error-wkstg.cpy (SQLCODE/table/cursor
000500*  pipe-delimited message) now that the jobs read flat files
000600*  instead of a database - the pipe-delimited message habit is
000700*  kept, the SQLCODE/DSNTIAR fields are dropped.
000800*  Include in WS with REPLACING, e.g.:
000900*      COPY COPYLIB-ERRWKSTG REPLACING REJECT-RECORD BY
001000*           WC-REJECT-AREA, ERR-ENTITY-TYPE BY WC-REJECT-ENTITY,
001100*           ERR-KEY BY WC-REJECT-KEY, ERR-MESSAGE BY
001200*           WC-REJECT-MESSAGE.
001300*  MOVE THE CALLER'S OWN ENTITY LITERAL (E.G. 'CLIENT') TO THE
001400*  RENAMED ERR-ENTITY-TYPE FIELD ONCE, AT INIT.
001500*
001600*    1989-02-08  SS   REQ 4482  first cut, replaces Z0900-error-wkstg
001700*    2001-09-17  BK   REQ 4519  ERR-KEY widened to 15 to carry an
001800*                              invoice number, not just a short id
001900*    2008-06-11  SS   REQ 4611  WR-ERROR-HANDLER group dropped - it
002000*                              was never CALLed or COPYd by any of
002100*                              the three jobs, and REJECT-RECORD
002200*                              alone now REPLACING'd into all three
002300*
002400 01  REJECT-RECORD.
002500     05  ERR-ENTITY-TYPE             PIC X(12).
002600     05  ERR-KEY                     PIC X(15).
002700     05  ERR-MESSAGE                 PIC X(60).
002800     05  FILLER                      PIC X(03).
