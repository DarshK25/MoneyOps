000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRNPOST.
000300 AUTHOR.         S SIMONSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-22.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    TRNPOST - TRANSACTION LEDGER ENGINE
001100*
001200*    READS THE TRANSACTION-IN FILE, VALIDATES EACH ROW,
001300*    OPTIONALLY RESTRICTS TO A DATE RANGE AND/OR A SINGLE
001400*    CLIENT, ACCUMULATES TOTAL-INCOME AND TOTAL-EXPENSE,
001500*    AND WRITES ACCEPTED ROWS TO TRANSACTION-OUT WITH ONE
001600*    AUDWRT CALL EACH.  BUILT ON THE SAME READ/VALIDATE/
001700*    ACCUMULATE/WRITE-BAD-RECORD SKELETON AS THE OLD
001800*    BANK-GIRO RECONCILIATION JOB (READBG) - THIS IS ITS
001900*    DIRECT DESCENDANT.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    1989-02-22  SS  REQ 4472  INITIAL VERSION, REPLACES READBG
002400*                             FOR THE FLAT-FILE LEDGER POSTING
002500*    1989-04-02  PB  REQ 4494  NET-PROFIT COMPUTED THROUGH
002600*                             MONEYUTL INSTEAD OF INLINE SUBTRACT
002700*    1989-11-08  BK  REQ 4503  OPTIONAL DATE-RANGE AND CLIENT-ID
002800*                             SELECTION PARAMETERS ADDED
002900*    2005-01-05  SS  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
002950*    2008-06-11  SS  REQ 4612  SELECTION-PARM-IN ADDED - THE
002960*                             DATE-RANGE/CLIENT-ID VALUES USED TO
002970*                             STAY AT THEIR COMPILE-TIME DEFAULTS
002980*                             NO MATTER HOW UPSI-0/UPSI-1 WERE SET;
002990*                             THEY NOW COME OFF THIS PARAMETER CARD
003000******************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500     UPSI-0 ON STATUS IS WC-DATE-RANGE-REQUESTED
003600            OFF STATUS IS WC-DATE-RANGE-NOT-REQUESTED.
003700     UPSI-1 ON STATUS IS WC-CLIENT-SELECT-REQUESTED
003800            OFF STATUS IS WC-CLIENT-SELECT-NOT-REQUESTED.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT  TRANSACTION-IN ASSIGN TO 'TRANIN'
004200             ORGANIZATION IS LINE SEQUENTIAL
004300             FILE STATUS IS WC-TRAN-IN-FS.
004350*
004360     SELECT  SELECTION-PARM-IN ASSIGN TO 'SELPARM'
004370             ORGANIZATION IS LINE SEQUENTIAL
004380             FILE STATUS IS WC-SELPARM-FS.
004400*
004500     SELECT  TRANSACTION-OUT ASSIGN TO 'TRANOUT'
004600             ORGANIZATION IS SEQUENTIAL
004700             FILE STATUS IS WC-TRAN-OUT-FS.
004800*
004900     SELECT  ERROR-OUT ASSIGN TO 'ERROROUT'
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS WC-ERROR-OUT-FS.
005200*
005300     SELECT  SUMMARY-REPORT ASSIGN TO 'SUMRPT'
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS WC-SUMMARY-FS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  TRANSACTION-IN.
006100     COPY COPYLIB-TRANS.
006150*
006160 FD  SELECTION-PARM-IN.
006170 01  SELECTION-PARM-REC.
006180     05  PARM-DATE-FROM              PIC 9(08).
006190     05  PARM-DATE-TO                PIC 9(08).
006195     05  PARM-CLIENT-ID              PIC X(08).
006198     05  FILLER                      PIC X(08).
006200*
006300 FD  TRANSACTION-OUT.
006400 01  TRANSACTION-OUT-REC         PIC X(200).
006500*
006600 FD  ERROR-OUT.
006700 01  ERROR-OUT-REC               PIC X(90).
006800*
006900 FD  SUMMARY-REPORT.
007000 01  SUMMARY-REPORT-LINE         PIC X(132).
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01  WC-SWITCHES.
007500     05  WC-END-OF-FILE-SW       PIC X(01) VALUE 'N'.
007600         88  WC-END-OF-FILE          VALUE 'Y'.
007700     05  WC-VALID-TRAN-SW        PIC X(01) VALUE 'Y'.
007800         88  WC-VALID-TRAN           VALUE 'Y'.
007900     05  WC-IN-SELECTION-SW      PIC X(01) VALUE 'Y'.
008000         88  WC-IN-SELECTION         VALUE 'Y'.
008100*
008200 01  WC-FILE-STATUS-FIELDS.
008300     05  WC-TRAN-IN-FS           PIC XX.
008400         88  WC-TRAN-IN-OK           VALUE '00'.
008500         88  WC-TRAN-IN-EOF          VALUE '10'.
008550     05  WC-SELPARM-FS           PIC XX.
008560         88  WC-SELPARM-OK           VALUE '00'.
008600     05  WC-TRAN-OUT-FS          PIC XX.
008700         88  WC-TRAN-OUT-OK          VALUE '00'.
008800     05  WC-ERROR-OUT-FS         PIC XX.
008900         88  WC-ERROR-OUT-OK         VALUE '00'.
009000     05  WC-SUMMARY-FS           PIC XX.
009100         88  WC-SUMMARY-OK           VALUE '00'.
009200*
009300 01  WC-COUNTS-FIELDS.
009400     05  WC-ACCEPTED-COUNT       PIC S9(07) COMP VALUE ZERO.
009500     05  WC-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
009600*
009700 01  WC-SELECTION-PARMS.
009800     05  WC-SEL-DATE-FROM        PIC 9(08) VALUE ZERO.
009900     05  WC-SEL-DATE-TO          PIC 9(08) VALUE 99999999.
010000     05  WC-SEL-CLIENT-ID        PIC X(08) VALUE SPACE.
010100*
010200 01  WC-SELECTION-PARMS-X REDEFINES WC-SELECTION-PARMS.
010300     05  FILLER                  PIC X(24).
010400*
010500 01  WC-LEDGER-TOTALS.
010600     05  WC-TOTAL-INCOME         PIC S9(15)V99 VALUE ZERO.
010700     05  WC-TOTAL-EXPENSE        PIC S9(15)V99 VALUE ZERO.
010800     05  WC-NET-PROFIT           PIC S9(15)V99 VALUE ZERO.
010900*
011000 01  WC-LEDGER-TOTALS-X REDEFINES WC-LEDGER-TOTALS.
011100     05  FILLER                  PIC X(51).
011200*
011300 01  WC-MONEY-PARMS.
011400     05  WC-MONEY-OPERATION      PIC X(03).
011500     05  WC-MONEY-OPERAND-1      PIC S9(15)V99.
011600     05  WC-MONEY-OPERAND-2      PIC S9(15)V99.
011700     05  WC-MONEY-RESULT         PIC S9(15)V99.
011800     05  WC-MONEY-RESULT-CODE    PIC X(01).
011900     05  FILLER                  PIC X(04).
012000*
012100 01  WC-AUDIT-PARMS.
012200     05  WC-AUD-ORG-ID           PIC X(08).
012300     05  WC-AUD-USER-ID          PIC X(08) VALUE 'BATCH'.
012400     05  WC-AUD-ENTITY-TYPE      PIC X(12) VALUE 'TRANSACTION'.
012500     05  WC-AUD-ENTITY-ID        PIC X(08).
012600     05  WC-AUD-OPERATION        PIC X(08) VALUE 'CREATE'.
012700     05  WC-AUD-DETAIL           PIC X(80).
012800     05  WC-AUD-WRITE-RC         PIC X(01).
012900*
013000     COPY COPYLIB-ERRWKSTG REPLACING REJECT-RECORD BY
013050          WC-REJECT-AREA, ERR-ENTITY-TYPE BY WC-REJECT-ENTITY,
013100          ERR-KEY BY WC-REJECT-KEY, ERR-MESSAGE BY
013150          WC-REJECT-MESSAGE.
013500*
013600 01  WC-REJECT-AREA-2 REDEFINES WC-REJECT-AREA.
013700     05  WC-REJECT-LINE          PIC X(90).
013800*
013900 01  WC-REPORT-LINES.
014000     05  WC-HEADING-1.
014100         10  FILLER              PIC X(35) VALUE SPACE.
014200         10  FILLER              PIC X(24) VALUE
014300             'PBS TRANSACTION SECTION'.
014400         10  FILLER              PIC X(73) VALUE SPACE.
014500     05  WC-COUNT-LINE.
014600         10  FILLER              PIC X(01) VALUE SPACE.
014700         10  WC-C-CAPTION        PIC X(22).
014800         10  WC-C-COUNT          PIC ZZZ,ZZ9.
014900         10  FILLER              PIC X(94) VALUE SPACE.
015000     05  WC-TOTALS-LINE.
015100         10  FILLER              PIC X(01) VALUE SPACE.
015200         10  WC-T-CAPTION        PIC X(22).
015300         10  WC-T-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99-.
015400         10  FILLER              PIC X(90) VALUE SPACE.
015500*
015600 LINKAGE SECTION.
015700*
015800 PROCEDURE DIVISION.
015900*
016000 0000-MAIN.
016100*
016200     PERFORM 100-INIT
016300     PERFORM 200-READ-TRANSACTION-FILE UNTIL WC-END-OF-FILE
016400     PERFORM 300-WRITE-TRANSACTION-SECTION
016500     PERFORM Z0100-EXIT-APPLICATION
016600*
016700     GOBACK
016800     .
016900*
017000******************************************************
017100*    100 - OPEN FILES, PRIME THE FIRST TRANSACTION
017200 100-INIT.
017300*
017400     MOVE 'N' TO WC-END-OF-FILE-SW
017450     MOVE 'TRANSACTION' TO WC-REJECT-ENTITY
017500*
017600     OPEN INPUT  TRANSACTION-IN
017700          OUTPUT TRANSACTION-OUT
017800          EXTEND ERROR-OUT
017850*
017860     PERFORM 110-LOAD-SELECTION-PARMS
017900*
018000     IF NOT WC-TRAN-IN-OK
018100         SET WC-END-OF-FILE TO TRUE
018200     ELSE
018300         READ TRANSACTION-IN
018400             AT END SET WC-END-OF-FILE TO TRUE
018500         END-READ
018600     END-IF
018700     .
018800*
018850******************************************************
018860*    110 - IF THE RUN CARRIES A SELECTION-PARM-IN CARD, PICK
018870*           UP THE DATE-RANGE/CLIENT-ID VALUES REQUESTED BY
018880*           UPSI-0/UPSI-1.  NO CARD MEANS THE COMPILE-TIME
018890*           DEFAULTS STAND (EVERY DATE, EVERY CLIENT).
018900 110-LOAD-SELECTION-PARMS.
018910*
018920     OPEN INPUT SELECTION-PARM-IN
018930     IF WC-SELPARM-OK
018940         READ SELECTION-PARM-IN
018950             AT END
018960                 CONTINUE
018970             NOT AT END
018980                 IF WC-DATE-RANGE-REQUESTED
018990                     MOVE PARM-DATE-FROM TO WC-SEL-DATE-FROM
019000                     MOVE PARM-DATE-TO   TO WC-SEL-DATE-TO
019010                 END-IF
019020                 IF WC-CLIENT-SELECT-REQUESTED
019030                     MOVE PARM-CLIENT-ID TO WC-SEL-CLIENT-ID
019040                 END-IF
019050         END-READ
019060         CLOSE SELECTION-PARM-IN
019070     END-IF
019080     .
019090*
019095******************************************************
019100*    200 - VALIDATE, SELECT, ACCUMULATE AND WRITE ONE
019150*           TRANSACTION, THEN READ THE NEXT ONE
019200 200-READ-TRANSACTION-FILE.
019300*
019400     PERFORM 210-VALIDATE-TRANSACTION
019500*
019600     IF WC-VALID-TRAN
019700         PERFORM 220-APPLY-SELECTION-CRITERIA
019800     END-IF
019900*
020000     IF WC-VALID-TRAN AND WC-IN-SELECTION
020100         IF TRN-CURRENCY = SPACE
020200             MOVE 'INR' TO TRN-CURRENCY
020300         END-IF
020400         WRITE TRANSACTION-OUT-REC FROM TRANSACTION-RECORD
020500         ADD 1 TO WC-ACCEPTED-COUNT
020600         PERFORM 230-ACCUMULATE-LEDGER-TOTALS
020700         PERFORM 240-WRITE-AUDIT-RECORD
020800     ELSE
020900         IF WC-VALID-TRAN
021000             CONTINUE
021100         ELSE
021200             ADD 1 TO WC-REJECTED-COUNT
021300             MOVE TRN-ID TO WC-REJECT-KEY
021400             WRITE ERROR-OUT-REC FROM WC-REJECT-LINE
021500         END-IF
021600     END-IF
021700*
021800     READ TRANSACTION-IN
021900         AT END SET WC-END-OF-FILE TO TRUE
022000     END-READ
022100     .
022200*
022300******************************************************
022400*    210 - TYPE MUST BE INCOME/EXPENSE, AMOUNT MUST BE
022500*           POSITIVE, DATE AND CATEGORY REQUIRED
022600 210-VALIDATE-TRANSACTION.
022700*
022800     MOVE 'Y' TO WC-VALID-TRAN-SW
022900     MOVE SPACE TO WC-REJECT-MESSAGE
023000*
023100     IF NOT TRN-TY-INCOME AND NOT TRN-TY-EXPENSE
023200         MOVE 'N' TO WC-VALID-TRAN-SW
023300         MOVE 'TRANSACTION TYPE MUST BE INCOME OR EXPENSE'
023400             TO WC-REJECT-MESSAGE
023500     END-IF
023600*
023700     IF WC-VALID-TRAN AND TRN-AMOUNT NOT > ZERO
023800         MOVE 'N' TO WC-VALID-TRAN-SW
023900         MOVE 'TRANSACTION AMOUNT MUST BE POSITIVE'
024000             TO WC-REJECT-MESSAGE
024100     END-IF
024200*
024300     IF WC-VALID-TRAN AND TRN-DATE = ZERO
024400         MOVE 'N' TO WC-VALID-TRAN-SW
024500         MOVE 'TRANSACTION DATE IS REQUIRED' TO WC-REJECT-MESSAGE
024600     END-IF
024700*
024800     IF WC-VALID-TRAN AND TRN-CATEGORY = SPACE
024900         MOVE 'N' TO WC-VALID-TRAN-SW
025000         MOVE 'TRANSACTION CATEGORY IS REQUIRED'
025100             TO WC-REJECT-MESSAGE
025200     END-IF
025300     .
025400*
025500******************************************************
025600*    220 - OPTIONAL DATE-RANGE / CLIENT SELECTION.  WHEN
025700*           UPSI-0 IS OFF THE DATE RANGE DEFAULTS COVER
025800*           EVERY DATE; WHEN UPSI-1 IS OFF EVERY CLIENT
025900*           QUALIFIES
026000 220-APPLY-SELECTION-CRITERIA.
026100*
026200     MOVE 'Y' TO WC-IN-SELECTION-SW
026300*
026400     IF WC-DATE-RANGE-REQUESTED
026500         IF TRN-DATE < WC-SEL-DATE-FROM
026600            OR TRN-DATE > WC-SEL-DATE-TO
026700             MOVE 'N' TO WC-IN-SELECTION-SW
026800         END-IF
026900     END-IF
027000*
027100     IF WC-CLIENT-SELECT-REQUESTED AND WC-IN-SELECTION
027200         IF TRN-CLIENT-ID NOT = WC-SEL-CLIENT-ID
027300             MOVE 'N' TO WC-IN-SELECTION-SW
027400         END-IF
027500     END-IF
027600     .
027700*
027800******************************************************
027900*    230 - ADD THE AMOUNT TO INCOME OR EXPENSE, THEN
028000*           RECOMPUTE NET-PROFIT THROUGH MONEYUTL
028100 230-ACCUMULATE-LEDGER-TOTALS.
028200*
028300     IF TRN-TY-INCOME
028400         ADD TRN-AMOUNT TO WC-TOTAL-INCOME
028500     ELSE
028600         ADD TRN-AMOUNT TO WC-TOTAL-EXPENSE
028700     END-IF
028800*
028900     MOVE 'SUB' TO WC-MONEY-OPERATION
029000     MOVE WC-TOTAL-INCOME TO WC-MONEY-OPERAND-1
029100     MOVE WC-TOTAL-EXPENSE TO WC-MONEY-OPERAND-2
029200     CALL 'MONEYUTL' USING WC-MONEY-PARMS
029300     MOVE WC-MONEY-RESULT TO WC-NET-PROFIT
029400     .
029500*
029600******************************************************
029700*    240 - CALL AUDWRT FOR THE JUST-ACCEPTED TRANSACTION
029800 240-WRITE-AUDIT-RECORD.
029900*
030000     MOVE TRN-ORG-ID TO WC-AUD-ORG-ID
030100     MOVE TRN-ID TO WC-AUD-ENTITY-ID
030200     STRING TRN-TYPE ' ' TRN-CATEGORY DELIMITED BY SIZE
030300             INTO WC-AUD-DETAIL
030400     CALL 'AUDWRT' USING WC-AUDIT-PARMS
030500     .
030600*
030700******************************************************
030800*    300 - APPEND THE TRANSACTION SECTION: COUNTS AND
030900*           THE THREE LEDGER TOTALS
031000 300-WRITE-TRANSACTION-SECTION.
031100*
031200     OPEN EXTEND SUMMARY-REPORT
031300     IF WC-SUMMARY-OK
031400         WRITE SUMMARY-REPORT-LINE FROM WC-HEADING-1
031500         MOVE 'TRANS ACCEPTED . . . . ' TO WC-C-CAPTION
031600         MOVE WC-ACCEPTED-COUNT TO WC-C-COUNT
031700         WRITE SUMMARY-REPORT-LINE FROM WC-COUNT-LINE
031800         MOVE 'TRANS REJECTED . . . . ' TO WC-C-CAPTION
031900         MOVE WC-REJECTED-COUNT TO WC-C-COUNT
032000         WRITE SUMMARY-REPORT-LINE FROM WC-COUNT-LINE
032100         MOVE 'TOTAL INCOME . . . . . ' TO WC-T-CAPTION
032200         MOVE WC-TOTAL-INCOME TO WC-T-AMOUNT
032300         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
032400         MOVE 'TOTAL EXPENSE . . . . .' TO WC-T-CAPTION
032500         MOVE WC-TOTAL-EXPENSE TO WC-T-AMOUNT
032600         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
032700         MOVE 'NET PROFIT . . . . . . ' TO WC-T-CAPTION
032800         MOVE WC-NET-PROFIT TO WC-T-AMOUNT
032900         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
033000         CLOSE SUMMARY-REPORT
033100     END-IF
033200     .
033300*
033400******************************************************
033500*    Z0100 - CLOSE THE DATA FILES
033600 Z0100-EXIT-APPLICATION.
033700*
033800     CLOSE TRANSACTION-IN TRANSACTION-OUT ERROR-OUT
033900     .
