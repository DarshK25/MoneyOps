000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORGVAL.
000300 AUTHOR.         B KARLSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-04-12.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    ORGVAL - ORGANIZATION / REGULATORY VALIDATION
001100*
001200*    STAND-ALONE FIELD-VALIDATION SUBPROGRAM.  NO FILE
001300*    I/O AND NO ARITHMETIC - JUST CHECKS AN ORGANIZATION
001400*    RECORD PASSED IN LINKAGE AND HANDS BACK AN
001500*    ACCEPT/REJECT CODE AND MESSAGE.  BUILT ON THE FIELD
001600*    CHECKS SERVICEMENU USED TO RUN BEFORE AN ARTICLE
001700*    ADD/UPDATE, PULLED OUT INTO ITS OWN CALLABLE
001800*    SUBPROGRAM THE WAY SQLLOG WAS.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    1989-04-12  BK  REQ 4490  INITIAL VERSION - NAME, EMAIL,
002300*                             EMPLOYEE COUNT CHECKED
002400*    1989-08-30  SS  REQ 4498  PAN FORMAT CHECK ADDED FOR THE
002500*                             REVENUE-DEPARTMENT FILING PILOT
002600*    2000-02-14  PB  REQ 4505  GST REGISTRATION NUMBER CHECK
002700*                             ADDED (15-CHARACTER GSTIN FORMAT)
002800*    2005-01-05  BK  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
002850*    2008-09-03  SS  REQ 4619  ENTITY-CODE AND CHECK-DIGIT POSITIONS
002860*                             OF THE GSTIN WERE MOVED INTO WORKING
002870*                             STORAGE BUT NEVER TESTED - GSTIN-ALNUM
002880*                             CLASS ADDED AND BOTH POSITIONS ARE
002890*                             NOW CHECKED
002900******************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     CLASS EMAIL-CHARS      IS 'A' THRU 'Z', 'a' THRU 'z',
003400                                '0' THRU '9', '.', '-'.
003500     CLASS PAN-LETTER-POS   IS 'A' THRU 'Z'.
003550     CLASS GSTIN-ALNUM      IS 'A' THRU 'Z', '0' THRU '9'.
003600*
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*
004000 01  WA-EMAIL-WORK-AREA.
004100     05  WA-LOCAL-PART           PIC X(40) VALUE SPACE.
004200     05  WA-DOMAIN-PART          PIC X(40) VALUE SPACE.
004300     05  WA-AT-COUNT             PIC S9(4) COMP VALUE ZERO.
004400     05  WA-CHAR-SUB             PIC S9(4) COMP VALUE ZERO.
004500     05  FILLER                  PIC X(02).
004600*
004700 01  WA-EMAIL-CHAR REDEFINES WA-EMAIL-WORK-AREA.
004800     05  WA-EMAIL-CHAR-TBL       PIC X(01) OCCURS 80 TIMES.
004900*
005000 01  WA-PAN-WORK-AREA.
005100     05  WA-PAN-LETTERS          PIC X(05).
005200     05  WA-PAN-DIGITS           PIC 9(04).
005300     05  WA-PAN-LAST-LETTER      PIC X(01).
005400     05  FILLER                  PIC X(01).
005500*
005600 01  WA-PAN-CHAR REDEFINES WA-PAN-WORK-AREA.
005700     05  WA-PAN-CHAR-TBL         PIC X(01) OCCURS 10 TIMES.
005800*
005900 01  WA-GST-WORK-AREA.
006000     05  WA-GST-STATE-CODE       PIC 9(02).
006100     05  WA-GST-PAN-LETTERS      PIC X(05).
006200     05  WA-GST-PAN-DIGITS       PIC 9(04).
006300     05  WA-GST-PAN-LETTER       PIC X(01).
006400     05  WA-GST-ENTITY-CODE      PIC X(01).
006500     05  WA-GST-Z-LITERAL        PIC X(01).
006600     05  WA-GST-CHECK-DIGIT      PIC X(01).
006700*
006800 LINKAGE SECTION.
006900*
007000 01  LK-ORG-PARMS.
007100     05  LK-ORG-LEGAL-NAME       PIC X(40).
007200     05  LK-ORG-EMAIL            PIC X(40).
007300     05  LK-ORG-EMP-CNT-SW       PIC X(01).
007400         88  LK-ORG-EMP-CNT-PRESENT  VALUE 'Y'.
007500     05  LK-ORG-EMPLOYEE-COUNT   PIC S9(07).
007550     05  LK-ORG-EMP-CNT-X REDEFINES
007560         LK-ORG-EMPLOYEE-COUNT   PIC X(07).
007600     05  LK-ORG-PAN              PIC X(10).
007700     05  LK-ORG-GST-NUMBER       PIC X(15).
007800     05  LK-ORG-RESULT-CODE      PIC X(01).
007900         88  LK-ORG-ACCEPTED         VALUE 'A'.
008000         88  LK-ORG-REJECTED         VALUE 'R'.
008100     05  LK-ORG-MESSAGE          PIC X(60).
008150     05  FILLER                  PIC X(04).
008200*
008300 PROCEDURE DIVISION USING LK-ORG-PARMS.
008400*
008500 0000-MAIN.
008600*
008700     MOVE 'A' TO LK-ORG-RESULT-CODE
008800     MOVE SPACE TO LK-ORG-MESSAGE
008900*
009000     PERFORM B0100-CHECK-LEGAL-NAME
009100     IF LK-ORG-ACCEPTED
009200         PERFORM B0200-CHECK-EMAIL
009300     END-IF
009400     IF LK-ORG-ACCEPTED
009500         PERFORM B0300-CHECK-EMPLOYEE-COUNT
009600     END-IF
009700     IF LK-ORG-ACCEPTED
009800         PERFORM B0400-CHECK-PAN
009900     END-IF
010000     IF LK-ORG-ACCEPTED
010100         PERFORM B0500-CHECK-GST-NUMBER
010200     END-IF
010300*
010400     GOBACK
010500     .
010600*
010700******************************************************
010800*    B0100 - LEGAL NAME REQUIRED
010900 B0100-CHECK-LEGAL-NAME.
011000*
011100     IF LK-ORG-LEGAL-NAME = SPACE
011200         MOVE 'R' TO LK-ORG-RESULT-CODE
011300         MOVE 'LEGAL NAME IS REQUIRED' TO LK-ORG-MESSAGE
011400     END-IF
011500     .
011600*
011700******************************************************
011800*    B0200 - PRIMARY E-MAIL, IF PRESENT, MUST BE VALID
011900*             NON-BLANK LOCAL PART @ NON-BLANK DOMAIN OF
012000*             LETTERS/DIGITS/DOTS/HYPHENS
012100 B0200-CHECK-EMAIL.
012200*
012300     IF LK-ORG-EMAIL NOT = SPACE
012400         PERFORM C0100-VALIDATE-EMAIL-FORMAT
012500         IF NOT LK-ORG-ACCEPTED
012600             MOVE 'PRIMARY E-MAIL FORMAT IS INVALID'
012700                 TO LK-ORG-MESSAGE
012800         END-IF
012900     END-IF
013000     .
013100*
013200******************************************************
013300*    B0300 - EMPLOYEE COUNT, IF PRESENT, MUST NOT BE
013400*             NEGATIVE
013500 B0300-CHECK-EMPLOYEE-COUNT.
013600*
013700     IF LK-ORG-EMP-CNT-PRESENT
013800         IF LK-ORG-EMPLOYEE-COUNT < ZERO
013900             MOVE 'R' TO LK-ORG-RESULT-CODE
014000             MOVE 'EMPLOYEE COUNT MUST NOT BE NEGATIVE'
014100                 TO LK-ORG-MESSAGE
014200         END-IF
014300     END-IF
014400     .
014500*
014600******************************************************
014700*    B0400 - PAN, IF PRESENT, MUST BE 5 UPPERCASE
014800*             LETTERS + 4 DIGITS + 1 UPPERCASE LETTER
014900 B0400-CHECK-PAN.
015000*
015100     IF LK-ORG-PAN NOT = SPACE
015200         MOVE LK-ORG-PAN TO WA-PAN-WORK-AREA
015300         IF WA-PAN-LETTERS IS NOT ALPHABETIC-UPPER
015400            OR WA-PAN-DIGITS IS NOT NUMERIC
015500            OR WA-PAN-LAST-LETTER IS NOT ALPHABETIC-UPPER
015600             MOVE 'R' TO LK-ORG-RESULT-CODE
015700             MOVE 'PAN FORMAT IS INVALID' TO LK-ORG-MESSAGE
015800         END-IF
015900     END-IF
016000     .
016100*
016200******************************************************
016300*    B0500 - GST NUMBER, IF PRESENT, MUST BE 2 DIGITS +
016400*             5 LETTERS + 4 DIGITS + 1 LETTER + 1
016500*             ALPHANUMERIC + 'Z' + 1 ALPHANUMERIC
016600 B0500-CHECK-GST-NUMBER.
016700*
016800     IF LK-ORG-GST-NUMBER NOT = SPACE
016900         MOVE LK-ORG-GST-NUMBER TO WA-GST-WORK-AREA
017000         IF WA-GST-STATE-CODE IS NOT NUMERIC
017100            OR WA-GST-PAN-LETTERS IS NOT ALPHABETIC-UPPER
017200            OR WA-GST-PAN-DIGITS IS NOT NUMERIC
017300            OR WA-GST-PAN-LETTER IS NOT ALPHABETIC-UPPER
017350            OR WA-GST-ENTITY-CODE IS NOT GSTIN-ALNUM
017400            OR WA-GST-Z-LITERAL NOT = 'Z'
017450            OR WA-GST-CHECK-DIGIT IS NOT GSTIN-ALNUM
017500             MOVE 'R' TO LK-ORG-RESULT-CODE
017600             MOVE 'GST NUMBER FORMAT IS INVALID'
017700                 TO LK-ORG-MESSAGE
017800         END-IF
017900     END-IF
018000     .
018100*
018200******************************************************
018300*    C0100 - SPLIT ON '@' AND CHECK LOCAL/DOMAIN PARTS.
018400*             LOCAL PART MUST BE NON-BLANK, DOMAIN PART
018500*             MUST BE NON-BLANK AND EVERY CHARACTER MUST
018600*             FALL IN THE EMAIL-CHARS CLASS.
018700 C0100-VALIDATE-EMAIL-FORMAT.
018800*
018900     MOVE 'A' TO LK-ORG-RESULT-CODE
019000     MOVE SPACE TO WA-LOCAL-PART WA-DOMAIN-PART
019100     INSPECT LK-ORG-EMAIL TALLYING WA-AT-COUNT
019200             FOR ALL '@'
019300*
019400     IF WA-AT-COUNT NOT = 1
019500         MOVE 'R' TO LK-ORG-RESULT-CODE
019550     ELSE
019600         UNSTRING LK-ORG-EMAIL DELIMITED BY '@'
019700             INTO WA-LOCAL-PART, WA-DOMAIN-PART
019800         IF WA-LOCAL-PART = SPACE OR WA-DOMAIN-PART = SPACE
019900             MOVE 'R' TO LK-ORG-RESULT-CODE
020000         ELSE
020100             PERFORM D0100-TEST-ONE-DOMAIN-CHAR THRU D0100-EXIT
020150                 VARYING WA-CHAR-SUB FROM 1 BY 1
020200                     UNTIL WA-CHAR-SUB > 40
020900         END-IF
021000     END-IF
021100     .
021150*
021200******************************************************
021300*    D0100 - CHECK ONE DOMAIN-PART CHARACTER AGAINST
021400*             THE EMAIL-CHARS CLASS
021500 D0100-TEST-ONE-DOMAIN-CHAR.
021600*
021700     IF WA-DOMAIN-PART(WA-CHAR-SUB:1) NOT = SPACE
021800        AND WA-DOMAIN-PART(WA-CHAR-SUB:1) IS NOT EMAIL-CHARS
021900         MOVE 'R' TO LK-ORG-RESULT-CODE
022000     END-IF.
022100 D0100-EXIT.
022200     EXIT.
