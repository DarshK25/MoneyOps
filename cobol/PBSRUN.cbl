000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PBSRUN.
000300 AUTHOR.         P BERGLUND, B KARLSSON AND S SIMONSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-08.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    PBSRUN - MONEY-OPERATIONS NIGHTLY BATCH DRIVER
001100*
001200*    ONE STRAIGHT-LINE RUN, NO OPERATOR MENU: WRITES THE
001300*    SUMMARY-REPORT HEADING, THEN CALLS CLIENTLD, INVPOST
001400*    AND TRNPOST IN THAT ORDER (CLIENT MASTER MUST LOAD
001500*    FIRST SO INVPOST HAS A CLIENT-MASTER-OUT FILE TO
001600*    READ).  REPLACES THE OLD INTERACTIVE PBS MAIN MENU -
001700*    B0100/B100 USED TO DISPLAY THE MENU AND ACCEPT AN
001800*    OPERATOR CHOICE EVERY NIGHT; THIS JOB RUNS THE SAME
001900*    THREE STEPS UNATTENDED OFF THE OVERNIGHT SCHEDULER.
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    1989-02-08  PB  REQ 4470  INITIAL VERSION, REPLACES THE
002400*                             INTERACTIVE PBS MAIN MENU DRIVER
002500*    1989-03-30  SS  REQ 4491  CALL SEQUENCE FIXED SO CLIENTLD
002600*                             RUNS BEFORE INVPOST - INVPOST NEEDS
002700*                             THE FRESH CLIENT-MASTER-OUT FILE
002800*    2001-09-20  BK  REQ 4519  RUN-DATE HEADING ADDED AHEAD OF
002900*                             THE THREE ENGINE SECTIONS
003000*    2005-01-05  PB  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
003100*    2008-06-11  SS  REQ 4611  Z0100 NOW CHECKS SUMMARY-REPORT
003200*                             FILE STATUS BEFORE CLOSING
003300******************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT  SUMMARY-REPORT ASSIGN TO 'SUMRPT'
004100             ORGANIZATION IS LINE SEQUENTIAL
004200             FILE STATUS IS WC-SUMMARY-FS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  SUMMARY-REPORT.
004800 01  SUMMARY-REPORT-LINE         PIC X(132).
004900*
005000 WORKING-STORAGE SECTION.
005100*
005200 01  WC-FILE-STATUS-FIELDS.
005300     05  WC-SUMMARY-FS           PIC XX.
005400         88  WC-SUMMARY-OK           VALUE '00'.
005500*
005600 01  WC-RUN-DATE.
005700     05  WC-RUN-CCYY             PIC 9(04).
005800     05  WC-RUN-MM               PIC 9(02).
005900     05  WC-RUN-DD               PIC 9(02).
006000     05  FILLER                  PIC X(18).
006100*
006200 01  WC-RUN-DATE-X REDEFINES WC-RUN-DATE.
006300     05  WC-RUN-DATE-8           PIC X(08).
006400     05  FILLER                  PIC X(18).
006500*
006600 01  WC-RUN-DATE-EDIT.
006700     05  WC-RD-CCYY              PIC 9(04).
006800     05  FILLER                  PIC X(01) VALUE '-'.
006900     05  WC-RD-MM                PIC 9(02).
007000     05  FILLER                  PIC X(01) VALUE '-'.
007100     05  WC-RD-DD                PIC 9(02).
007200     05  FILLER                  PIC X(19) VALUE SPACE.
007300*
007400 01  WC-RUN-DATE-EDIT-X REDEFINES WC-RUN-DATE-EDIT.
007500     05  FILLER                  PIC X(30).
007600*
007700 01  HEADLINE                    PIC X(78) VALUE ALL '-'.
007800*
007900 01  WC-HEADING-LINES.
008000     05  WC-HEADING-1.
008100         10  FILLER              PIC X(40) VALUE SPACE.
008200         10  FILLER              PIC X(41) VALUE
008300             'PBS MONEY-OPERATIONS NIGHTLY BATCH REPORT'.
008400         10  FILLER              PIC X(51) VALUE SPACE.
008500     05  WC-HEADING-2.
008600         10  FILLER              PIC X(40) VALUE SPACE.
008700         10  FILLER              PIC X(09) VALUE 'RUN DATE '.
008800         10  WC-H-RUN-DATE       PIC X(10).
008900         10  FILLER              PIC X(73) VALUE SPACE.
009000*
009050 01  WC-HEADING-LINES-X REDEFINES WC-HEADING-LINES.
009060     05  FILLER                  PIC X(264).
009070*
009100 LINKAGE SECTION.
009200*
009300 PROCEDURE DIVISION.
009400*
009500 0000-MAIN.
009600*
009700     PERFORM A0100-INIT
009800     PERFORM B0100-CALL-CLIENTLD
009900     PERFORM B0200-CALL-INVPOST
010000     PERFORM B0300-CALL-TRNPOST
010100     PERFORM Z0100-EXIT-APPLICATION
010200*
010300     GOBACK
010400     .
010500*
010600******************************************************
010700*    A0100 - OPEN SUMMARY-REPORT AND WRITE THE HEADING
010800 A0100-INIT.
010900*
011000     MOVE FUNCTION CURRENT-DATE TO WC-RUN-DATE-X
011100     MOVE WC-RUN-CCYY TO WC-RD-CCYY
011200     MOVE WC-RUN-MM TO WC-RD-MM
011300     MOVE WC-RUN-DD TO WC-RD-DD
011400*
011500     OPEN OUTPUT SUMMARY-REPORT
011600     IF WC-SUMMARY-OK
011700         WRITE SUMMARY-REPORT-LINE FROM HEADLINE
011800         WRITE SUMMARY-REPORT-LINE FROM WC-HEADING-1
011900         MOVE WC-RUN-DATE-EDIT TO WC-H-RUN-DATE(1:10)
012000         WRITE SUMMARY-REPORT-LINE FROM WC-HEADING-2
012100         WRITE SUMMARY-REPORT-LINE FROM HEADLINE
012200         CLOSE SUMMARY-REPORT
012300     END-IF
012400     .
012500*
012600******************************************************
012700*    B0100 - CLIENT MASTER MAINTENANCE MUST RUN FIRST -
012800*             INVPOST NEEDS THE CLIENT-MASTER-OUT IT
012900*             PRODUCES
013000 B0100-CALL-CLIENTLD.
013100*
013200     CALL 'CLIENTLD'
013300     .
013400*
013500******************************************************
013600*    B0200 - POST INVOICES AGAINST THE FRESH CLIENT
013700*             MASTER JUST WRITTEN BY CLIENTLD
013800 B0200-CALL-INVPOST.
013900*
014000     CALL 'INVPOST'
014100     .
014200*
014300******************************************************
014400*    B0300 - POST THE LEDGER TRANSACTIONS LAST
014500 B0300-CALL-TRNPOST.
014600*
014700     CALL 'TRNPOST'
014800     .
014900*
015000******************************************************
015100*    Z0100 - NOTHING LEFT OPEN AT THIS LEVEL - THE THREE
015200*             ENGINES OPEN AND CLOSE SUMMARY-REPORT IN
015300*             EXTEND MODE THEMSELVES
015400 Z0100-EXIT-APPLICATION.
015500*
015600     CONTINUE
015700     .
