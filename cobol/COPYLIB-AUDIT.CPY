000100*
000200*  AUDIT-RECORD - audit-trail copybook.
000300*  Restates the one-row-per-event shape of COPYLIB-INLOG.CPY
000400*  (INLOG was one row per bank-giro file processed, with a
000500*  process date and a result code); here one row per accepted
000600*  create/update/delete on a client, invoice or transaction.
000700*  Include with: 'COPY COPYLIB-AUDIT.' in FILE SECTION or WS.
000800*
000900*    1989-02-08  SS   REQ 4481  first cut, AUDIT-OUT append file
001000*
001100 01  AUDIT-RECORD.
001200     05  AUD-ORG-ID                  PIC X(08).
001300     05  AUD-USER-ID                 PIC X(08).
001400     05  AUD-ENTITY-TYPE             PIC X(12).
001500         88  AUD-ET-CLIENT               VALUE 'CLIENT'.
001600         88  AUD-ET-INVOICE              VALUE 'INVOICE'.
001700         88  AUD-ET-TRANSACTION          VALUE 'TRANSACTION'.
001800     05  AUD-ENTITY-ID               PIC X(08).
001900     05  AUD-OPERATION               PIC X(08).
002000         88  AUD-OP-CREATE               VALUE 'CREATE'.
002100         88  AUD-OP-UPDATE               VALUE 'UPDATE'.
002200         88  AUD-OP-DELETE               VALUE 'DELETE'.
002300     05  AUD-TIMESTAMP               PIC 9(14).
002400     05  AUD-DETAIL                  PIC X(80).
002500     05  FILLER                      PIC X(62).
