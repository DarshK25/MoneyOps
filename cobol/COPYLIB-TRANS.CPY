000100*
000200*  TRANSACTION-RECORD - income/expense ledger copybook.
000300*  New with the ledger job; restates the small single-table shape
000400*  of COPYLIB-FINDATA.CPY (one flat row, no child tables) for the
000500*  TRANSACTION-IN/TRANSACTION-OUT files.
000600*  Include with: 'COPY COPYLIB-TRANS.' in FILE SECTION or WS.
000700*
000800*    1989-02-08  SS   REQ 4480  first cut, ledger job split out
000900*                              of the invoice-post job
001000*    2001-09-17  BK   REQ 4519  TRN-PAYMENT-METHOD/TRN-REFERENCE
001100*                              added for the bank-giro tie-out
001200*
001300 01  TRANSACTION-RECORD.
001400     05  TRN-ID                      PIC X(08).
001500     05  TRN-ORG-ID                  PIC X(08).
001600     05  TRN-CLIENT-ID               PIC X(08).
001700     05  TRN-INVOICE-ID              PIC X(08).
001800     05  TRN-TYPE                    PIC X(08).
001900         88  TRN-TY-INCOME               VALUE 'INCOME'.
002000         88  TRN-TY-EXPENSE              VALUE 'EXPENSE'.
002100     05  TRN-AMOUNT                  PIC S9(15)V99.
002200     05  TRN-CURRENCY                PIC X(03).
002300     05  TRN-DATE                    PIC 9(08).
002400     05  TRN-CATEGORY                PIC X(25).
002500     05  TRN-DESCRIPTION             PIC X(40).
002600     05  TRN-PAYMENT-METHOD          PIC X(15).
002700     05  TRN-REFERENCE               PIC X(20).
002800     05  FILLER                      PIC X(32).
