000100*
000200*  INVOICE-ITEM-RECORD - invoice line-item copybook.
000300*  Was COPYLIB-ITEM.CPY, the DCLGEN for the ITEM/ARTNO price
000400*  list; PRODUCT and SERVICE lines used to be two separate join
000500*  tables (ITEM/INVITEM).  Rebuilt as one flat line record on the
000600*  INVOICE-ITEM-IN file, one row per invoice line, sorted by the
000700*  parent invoice key for the B0100 control break in INVPOST.
000800*  Include with: 'COPY COPYLIB-INVITEM.' in FILE SECTION or WS.
000900*
001000*    1996-05-02  PB   REQ 4402  first cut, replaces ITEM DCLGEN
001100*    1997-11-10  SS   REQ 4479  ITM-GST-PERCENT/ITM-LINE-GST added,
001200*                              flat percent VAT replaces old flag
001300*
001400 01  INVOICE-ITEM-RECORD.
001500     05  ITM-INVOICE-ID              PIC X(08).
001600     05  ITM-TYPE                    PIC X(08).
001700         88  ITM-TY-PRODUCT              VALUE 'PRODUCT'.
001800         88  ITM-TY-SERVICE              VALUE 'SERVICE'.
001900     05  ITM-DESCRIPTION             PIC X(40).
002000     05  ITM-QUANTITY                PIC 9(05).
002100     05  ITM-RATE                    PIC S9(13)V99.
002200     05  ITM-GST-PERCENT             PIC S9(3)V99.
002300     05  ITM-LINE-SUBTOTAL           PIC S9(15)V99.
002400     05  ITM-LINE-GST                PIC S9(15)V99.
002500     05  ITM-LINE-TOTAL              PIC S9(15)V99.
002600     05  FILLER                      PIC X(18).
