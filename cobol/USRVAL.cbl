000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     USRVAL.
000300 AUTHOR.         B KARLSSON.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-04-19.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    USRVAL - USER / INVITE VALIDATION
001100*
001200*    STAND-ALONE FIELD-VALIDATION SUBPROGRAM, SIBLING TO
001300*    ORGVAL.  ONE OPERATION CODE PICKS WHICH OF THE THREE
001400*    CHECKS TO RUN: A NEW USER RECORD, A NEW INVITE, OR
001500*    AN INVITE BEING ACCEPTED.  NO FILE I/O, NO
001600*    ARITHMETIC.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    1989-04-19  BK  REQ 4492  INITIAL VERSION - USER FIELD
002100*                             CHECKS (NAME/EMAIL/ROLE/STATUS)
002200*    1989-08-30  SS  REQ 4499  INVITE-CREATE CHECKS ADDED
002300*    2000-02-21  PB  REQ 4506  INVITE-ACCEPT CHECKS ADDED,
002400*                             INCLUDING THE EXPIRY-TIMESTAMP TEST
002500*    2005-01-05  BK  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
002600******************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     CLASS EMAIL-CHARS      IS 'A' THRU 'Z', 'a' THRU 'z',
003100                                '0' THRU '9', '.', '-'.
003200*
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500*
003600 01  WA-EMAIL-WORK-AREA.
003700     05  WA-LOCAL-PART           PIC X(40) VALUE SPACE.
003800     05  WA-DOMAIN-PART          PIC X(40) VALUE SPACE.
003900     05  WA-AT-COUNT             PIC S9(4) COMP VALUE ZERO.
004000     05  WA-CHAR-SUB             PIC S9(4) COMP VALUE ZERO.
004100     05  FILLER                  PIC X(02).
004200*
004300 01  WA-EMAIL-CHAR REDEFINES WA-EMAIL-WORK-AREA.
004400     05  WA-EMAIL-CHAR-TBL       PIC X(01) OCCURS 80 TIMES.
004500*
004600 01  WA-PASSWORD-LEN             PIC S9(04) COMP VALUE ZERO.
004700*
004800 LINKAGE SECTION.
004900*
005000 01  LK-USER-PARMS.
005100     05  LK-USER-OPERATION       PIC X(03).
005200         88  LK-OP-USER-CREATE       VALUE 'USR'.
005300         88  LK-OP-INVITE-CREATE     VALUE 'INV'.
005400         88  LK-OP-INVITE-ACCEPT     VALUE 'ACC'.
005500     05  LK-USER-NAME            PIC X(40).
005600     05  LK-USER-EMAIL           PIC X(40).
005700     05  LK-USER-ROLE            PIC X(15).
005800     05  LK-USER-STATUS          PIC X(10).
005900     05  LK-USER-TOKEN           PIC X(20).
006000     05  LK-USER-PASSWORD        PIC X(40).
006300     05  LK-INVITE-EXPIRY-TS     PIC 9(14).
006350     05  LK-INVITE-EXPIRY-TS-X REDEFINES
006360         LK-INVITE-EXPIRY-TS PIC X(14).
006400     05  LK-PROCESSING-TS        PIC 9(14).
006450     05  LK-PROCESSING-TS-X REDEFINES
006460         LK-PROCESSING-TS    PIC X(14).
006500     05  LK-USER-RESULT-CODE     PIC X(01).
006600         88  LK-USER-ACCEPTED        VALUE 'A'.
006700         88  LK-USER-REJECTED        VALUE 'R'.
006800         88  LK-USER-EXPIRED         VALUE 'E'.
006900     05  LK-USER-MESSAGE         PIC X(60).
007000     05  FILLER                  PIC X(04).
007100*
007200 PROCEDURE DIVISION USING LK-USER-PARMS.
007300*
007400 0000-MAIN.
007500*
007600     MOVE 'A' TO LK-USER-RESULT-CODE
007700     MOVE SPACE TO LK-USER-MESSAGE
007800*
007900     EVALUATE TRUE
008000         WHEN LK-OP-USER-CREATE
008100             PERFORM B0100-VALIDATE-USER
008200         WHEN LK-OP-INVITE-CREATE
008300             PERFORM B0200-VALIDATE-INVITE-CREATE
008400         WHEN LK-OP-INVITE-ACCEPT
008500             PERFORM B0300-VALIDATE-INVITE-ACCEPT
008600         WHEN OTHER
008700             MOVE 'R' TO LK-USER-RESULT-CODE
008800             MOVE 'UNKNOWN VALIDATION OPERATION'
008900                 TO LK-USER-MESSAGE
009000     END-EVALUATE
009100*
009200     GOBACK
009300     .
009400*
009500******************************************************
009600*    B0100 - USER: NAME, E-MAIL, ROLE, STATUS ALL
009700*             REQUIRED, E-MAIL FORMAT CHECKED
009800 B0100-VALIDATE-USER.
009900*
010000     IF LK-USER-NAME = SPACE
010100         MOVE 'R' TO LK-USER-RESULT-CODE
010200         MOVE 'USER NAME IS REQUIRED' TO LK-USER-MESSAGE
010300     END-IF
010400     IF LK-USER-ACCEPTED AND LK-USER-EMAIL = SPACE
010500         MOVE 'R' TO LK-USER-RESULT-CODE
010600         MOVE 'USER E-MAIL IS REQUIRED' TO LK-USER-MESSAGE
010700     END-IF
010800     IF LK-USER-ACCEPTED
010900         PERFORM C0100-VALIDATE-EMAIL-FORMAT
011000         IF NOT LK-USER-ACCEPTED
011100             MOVE 'USER E-MAIL FORMAT IS INVALID'
011200                 TO LK-USER-MESSAGE
011300         END-IF
011400     END-IF
011500     IF LK-USER-ACCEPTED AND LK-USER-ROLE = SPACE
011600         MOVE 'R' TO LK-USER-RESULT-CODE
011700         MOVE 'USER ROLE IS REQUIRED' TO LK-USER-MESSAGE
011800     END-IF
011900     IF LK-USER-ACCEPTED AND LK-USER-STATUS = SPACE
012000         MOVE 'R' TO LK-USER-RESULT-CODE
012100         MOVE 'USER STATUS IS REQUIRED' TO LK-USER-MESSAGE
012200     END-IF
012300     .
012400*
012500******************************************************
012600*    B0200 - INVITE CREATION: E-MAIL FORMAT AND ROLE
012700*             BOTH REQUIRED
012800 B0200-VALIDATE-INVITE-CREATE.
012900*
013000     IF LK-USER-EMAIL = SPACE
013100         MOVE 'R' TO LK-USER-RESULT-CODE
013200         MOVE 'INVITE E-MAIL IS REQUIRED' TO LK-USER-MESSAGE
013300     END-IF
013400     IF LK-USER-ACCEPTED
013500         PERFORM C0100-VALIDATE-EMAIL-FORMAT
013600         IF NOT LK-USER-ACCEPTED
013700             MOVE 'INVITE E-MAIL FORMAT IS INVALID'
013800                 TO LK-USER-MESSAGE
013900         END-IF
014000     END-IF
014100     IF LK-USER-ACCEPTED AND LK-USER-ROLE = SPACE
014200         MOVE 'R' TO LK-USER-RESULT-CODE
014300         MOVE 'INVITE ROLE IS REQUIRED' TO LK-USER-MESSAGE
014400     END-IF
014500     .
014600*
014700******************************************************
014800*    B0300 - INVITE ACCEPTANCE: TOKEN REQUIRED, PASSWORD
014900*             AT LEAST 8 CHARACTERS, NAME REQUIRED, AND
015000*             THE INVITE MUST NOT HAVE EXPIRED
015100 B0300-VALIDATE-INVITE-ACCEPT.
015200*
015300     IF LK-USER-TOKEN = SPACE
015400         MOVE 'R' TO LK-USER-RESULT-CODE
015500         MOVE 'INVITE TOKEN IS REQUIRED' TO LK-USER-MESSAGE
015600     END-IF
015700     IF LK-USER-ACCEPTED
015800         INSPECT LK-USER-PASSWORD TALLYING WA-PASSWORD-LEN
015900                 FOR CHARACTERS BEFORE INITIAL SPACE
016000         IF WA-PASSWORD-LEN < 8
016100             MOVE 'R' TO LK-USER-RESULT-CODE
016200             MOVE 'PASSWORD MUST BE AT LEAST 8 CHARACTERS'
016300                 TO LK-USER-MESSAGE
016400         END-IF
016500     END-IF
016600     IF LK-USER-ACCEPTED AND LK-USER-NAME = SPACE
016700         MOVE 'R' TO LK-USER-RESULT-CODE
016800         MOVE 'USER NAME IS REQUIRED' TO LK-USER-MESSAGE
016900     END-IF
017000     IF LK-USER-ACCEPTED
017100         IF LK-INVITE-EXPIRY-TS < LK-PROCESSING-TS
017200             MOVE 'E' TO LK-USER-RESULT-CODE
017300             MOVE 'INVITE HAS EXPIRED' TO LK-USER-MESSAGE
017400         END-IF
017500     END-IF
017600     .
017700*
017800******************************************************
017900*    C0100 - SPLIT ON '@' AND CHECK LOCAL/DOMAIN PARTS
018000*             (SAME RULE AS ORGVAL, DUPLICATED HERE SO
018100*             USRVAL HAS NO CALL DEPENDENCY OF ITS OWN)
018200 C0100-VALIDATE-EMAIL-FORMAT.
018300*
018400     MOVE 'A' TO LK-USER-RESULT-CODE
018500     MOVE SPACE TO WA-LOCAL-PART WA-DOMAIN-PART
018600     INSPECT LK-USER-EMAIL TALLYING WA-AT-COUNT
018700             FOR ALL '@'
018800*
018900     IF WA-AT-COUNT NOT = 1
019000         MOVE 'R' TO LK-USER-RESULT-CODE
019100     ELSE
019200         UNSTRING LK-USER-EMAIL DELIMITED BY '@'
019300             INTO WA-LOCAL-PART, WA-DOMAIN-PART
019400         IF WA-LOCAL-PART = SPACE OR WA-DOMAIN-PART = SPACE
019500             MOVE 'R' TO LK-USER-RESULT-CODE
019600         ELSE
019700             PERFORM D0100-TEST-ONE-DOMAIN-CHAR THRU D0100-EXIT
019750                 VARYING WA-CHAR-SUB FROM 1 BY 1
019800                     UNTIL WA-CHAR-SUB > 40
020500         END-IF
020600     END-IF
020700     .
020750*
020800******************************************************
020900*    D0100 - CHECK ONE DOMAIN-PART CHARACTER AGAINST
021000*             THE EMAIL-CHARS CLASS
021100 D0100-TEST-ONE-DOMAIN-CHAR.
021200*
021300     IF WA-DOMAIN-PART(WA-CHAR-SUB:1) NOT = SPACE
021400        AND WA-DOMAIN-PART(WA-CHAR-SUB:1) IS NOT EMAIL-CHARS
021500         MOVE 'R' TO LK-USER-RESULT-CODE
021600     END-IF.
021700 D0100-EXIT.
021800     EXIT.
