000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     INVPOST.
000300 AUTHOR.         P BERGLUND.
000400 INSTALLATION.   PBS INVOICE PRINT AB - BATCH SYSTEMS.
000500 DATE-WRITTEN.   1989-02-15.
000600 DATE-COMPILED.
000700 SECURITY.       PBS INTERNAL USE ONLY.
000800*
000900******************************************************
001000*    INVPOST - INVOICE POSTING ENGINE
001100*
001200*    LOADS THE CLIENT MASTER INTO A TABLE, THEN READS
001300*    INVOICE HEADERS AGAINST THEIR LINE-ITEM FILE (BOTH
001400*    SORTED BY INVOICE ID) ON A CONTROL BREAK.  EACH
001500*    ITEM IS PRICED THROUGH MONEYUTL, THE LINE TOTALS
001600*    ROLL UP INTO THE INVOICE, STATUS TRANSITIONS AND
001700*    OVERDUE FLAGGING ARE APPLIED, AND THE FINISHED
001800*    INVOICE GOES TO INVOICE-OUT WITH ONE AUDWRT CALL.
001900*    REPLACES THE OLD CUSTOMER/INVOICE/ITEM SQL CURSORS
002000*    IN SUBMIT-INVOICES WITH PLAIN SEQUENTIAL READS - THE
002100*    THREE-LEVEL NESTING (CLIENT, INVOICE, ITEM) IS KEPT
002200*    THE SAME SHAPE.
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    1989-02-15  PB  REQ 4471  INITIAL VERSION, REPLACES
002700*                             SUBMIT-INVOICES SQL CURSORS
002800*    1989-04-02  SS  REQ 4493  ITEM MATH ROUTED THROUGH MONEYUTL
002900*                             INSTEAD OF INLINE COMPUTE
003000*    1989-09-14  BK  REQ 4501  OVERDUE FLAGGING ADDED, DRIVEN OFF
003100*                             WC-RUN-DATE VS INV-DUE-DATE
003200*    2001-09-20  PB  REQ 4519  PAID STATUS SETS INV-PAYMENT-DATE
003300*                             TO THE PROCESSING DATE
003400*    2005-01-05  SS  REQ 4570  COMMENTS TIDIED FOR THE Y2K REVIEW
003500*    2008-06-11  BK  REQ 4611  GRAND TOTALS ADDED TO THE INVOICE
003600*                             SECTION OF THE SUMMARY REPORT
003650*    2008-09-03  PB  REQ 4618  DUPLICATE-INVOICE-NUMBER TABLE ADDED
003660*                             (SAME PATTERN AS CLIENTLD'S DUPLICATE
003670*                             E-MAIL TABLE), AND THE CLIENT-STATUS
003680*                             BYTE LOADED INTO WC-CLIENT-TABLE-AREA
003690*                             IS NOW ACTUALLY TESTED - AN INVOICE
003695*                             AGAINST A NON-ACTIVE CLIENT IS REJECTED
003700*    2009-01-27  PB  REQ 4629  B0240 ADDED - REJECTS OVERDUE ON
003710*                             INPUT (OUR OWN DERIVED STATUS, NEVER
003720*                             LEGAL COMING IN) AND REJECTS A DRAFT
003730*                             OR SENT ROW THAT ALREADY CARRIES A
003740*                             PAYMENT DATE.  A PRIOR-RUN AUDIT
003750*                             FOUND A LOAD FILE WITH INV-STATUS
003760*                             PAID AND NO PAYMENT DATE THAT HAD
003770*                             SAILED THROUGH UNCHECKED
003790******************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT  CLIENT-MASTER-IN ASSIGN TO 'CLIENTOUT'
004500             ORGANIZATION IS SEQUENTIAL
004600             FILE STATUS IS WC-CLIENT-FS.
004700*
004800     SELECT  INVOICE-IN ASSIGN TO 'INVOICEIN'
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             FILE STATUS IS WC-INVOICE-IN-FS.
005100*
005200     SELECT  INVOICE-ITEM-IN ASSIGN TO 'ITEMIN'
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS WC-ITEM-IN-FS.
005500*
005600     SELECT  INVOICE-OUT ASSIGN TO 'INVOICEOUT'
005700             ORGANIZATION IS SEQUENTIAL
005800             FILE STATUS IS WC-INVOICE-OUT-FS.
005900*
006000     SELECT  ERROR-OUT ASSIGN TO 'ERROROUT'
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS WC-ERROR-OUT-FS.
006300*
006400     SELECT  SUMMARY-REPORT ASSIGN TO 'SUMRPT'
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS WC-SUMMARY-FS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  CLIENT-MASTER-IN.
007200     COPY COPYLIB-CLIENT.
007300*
007400 FD  INVOICE-IN.
007500     COPY COPYLIB-INVOICE.
007600*
007700 FD  INVOICE-ITEM-IN.
007800     COPY COPYLIB-INVITEM.
007900*
008000 FD  INVOICE-OUT.
008100 01  INVOICE-OUT-REC             PIC X(200).
008200*
008300 FD  ERROR-OUT.
008400 01  ERROR-OUT-REC               PIC X(90).
008500*
008600 FD  SUMMARY-REPORT.
008700 01  SUMMARY-REPORT-LINE         PIC X(132).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100 01  WC-SWITCHES.
009200     05  WC-CLIENT-EOF-SW        PIC X(01) VALUE 'N'.
009300         88  WC-CLIENT-EOF           VALUE 'Y'.
009400     05  WC-INVOICE-EOF-SW       PIC X(01) VALUE 'N'.
009500         88  WC-INVOICE-EOF          VALUE 'Y'.
009600     05  WC-ITEM-EOF-SW          PIC X(01) VALUE 'N'.
009700         88  WC-ITEM-EOF             VALUE 'Y'.
009800     05  WC-VALID-INVOICE-SW     PIC X(01) VALUE 'Y'.
009900         88  WC-VALID-INVOICE        VALUE 'Y'.
010000     05  WC-VALID-ITEM-SW        PIC X(01) VALUE 'Y'.
010100         88  WC-VALID-ITEM            VALUE 'Y'.
010200     05  WC-ITEM-HELD-SW         PIC X(01) VALUE 'N'.
010300         88  WC-ITEM-HELD             VALUE 'Y'.
010400*
010500 01  WC-FILE-STATUS-FIELDS.
010600     05  WC-CLIENT-FS            PIC XX.
010700         88  WC-CLIENT-OK            VALUE '00'.
010800         88  WC-CLIENT-EOF-STATUS    VALUE '10'.
010900     05  WC-INVOICE-IN-FS        PIC XX.
011000         88  WC-INVOICE-IN-OK        VALUE '00'.
011100         88  WC-INVOICE-IN-EOF       VALUE '10'.
011200     05  WC-ITEM-IN-FS           PIC XX.
011300         88  WC-ITEM-IN-OK           VALUE '00'.
011400         88  WC-ITEM-IN-EOF          VALUE '10'.
011500     05  WC-INVOICE-OUT-FS       PIC XX.
011600         88  WC-INVOICE-OUT-OK       VALUE '00'.
011700     05  WC-ERROR-OUT-FS         PIC XX.
011800         88  WC-ERROR-OUT-OK         VALUE '00'.
011900     05  WC-SUMMARY-FS           PIC XX.
012000         88  WC-SUMMARY-OK           VALUE '00'.
012100*
012200 01  WC-COUNTS-FIELDS.
012300     05  WC-POSTED-COUNT         PIC S9(07) COMP VALUE ZERO.
012400     05  WC-REJECTED-COUNT       PIC S9(07) COMP VALUE ZERO.
012500     05  WC-CLIENT-TABLE-COUNT   PIC S9(07) COMP VALUE ZERO.
012600     05  WC-ITEM-COUNT-THIS-INV  PIC S9(07) COMP VALUE ZERO.
012700*
012800 01  WC-CLIENT-TABLE-AREA.
012900     05  WC-CLIENT-TABLE OCCURS 2000 TIMES
013000                     INDEXED BY WC-CLI-IDX.
013100         10  WC-TBL-CLIENT-ID    PIC X(08).
013200         10  WC-TBL-CLIENT-STAT  PIC X(10).
013250*
013260 01  WC-INVOICE-TABLE-AREA.
013270     05  WC-DUPLICATE-SW         PIC X(01) VALUE 'N'.
013280         88  WC-DUPLICATE-INVOICE   VALUE 'Y'.
013290     05  WC-INVOICE-TABLE-COUNT  PIC S9(07) COMP VALUE ZERO.
013295     05  FILLER                  PIC X(03).
013296     05  WC-INVOICE-TABLE OCCURS 5000 TIMES
013297                     INDEXED BY WC-INV-IDX.
013298         10  WC-TBL-INVOICE-NBR  PIC X(15).
013300*
013400 01  WC-GRAND-TOTALS.
013500     05  WC-GRAND-SUBTOTAL       PIC S9(15)V99 VALUE ZERO.
013600     05  WC-GRAND-GST-TOTAL      PIC S9(15)V99 VALUE ZERO.
013700     05  WC-GRAND-TOTAL-AMOUNT   PIC S9(15)V99 VALUE ZERO.
013800*
013900 01  WC-GRAND-TOTALS-X REDEFINES WC-GRAND-TOTALS.
014000     05  FILLER                  PIC X(51).
014100*
014150 01  WC-FILES-OPENED-SW          PIC X(01) VALUE 'N'.
014160     88  WC-FILES-OPENED             VALUE 'Y'.
014200*
014600 01  WC-MONEY-PARMS.
014700     05  WC-MONEY-OPERATION      PIC X(03).
014800     05  WC-MONEY-OPERAND-1      PIC S9(15)V99.
014900     05  WC-MONEY-OPERAND-2      PIC S9(15)V99.
015000     05  WC-MONEY-RESULT         PIC S9(15)V99.
015100     05  WC-MONEY-RESULT-CODE    PIC X(01).
015200     05  FILLER                  PIC X(04).
015300*
015400 01  WC-AUDIT-PARMS.
015500     05  WC-AUD-ORG-ID           PIC X(08).
015600     05  WC-AUD-USER-ID          PIC X(08) VALUE 'BATCH'.
015700     05  WC-AUD-ENTITY-TYPE      PIC X(12) VALUE 'INVOICE'.
015800     05  WC-AUD-ENTITY-ID        PIC X(08).
015900     05  WC-AUD-OPERATION        PIC X(08) VALUE 'CREATE'.
016000     05  WC-AUD-DETAIL           PIC X(80).
016100     05  WC-AUD-WRITE-RC         PIC X(01).
016200*
016300     COPY COPYLIB-ERRWKSTG REPLACING REJECT-RECORD BY
016350          WC-REJECT-AREA, ERR-ENTITY-TYPE BY WC-REJECT-ENTITY,
016400          ERR-KEY BY WC-REJECT-KEY, ERR-MESSAGE BY
016450          WC-REJECT-MESSAGE.
016800*
016900 01  WC-REJECT-AREA-X REDEFINES WC-REJECT-AREA.
017000     05  WC-REJECT-LINE          PIC X(90).
017100*
017200 01  WC-RUN-DATE.
017300     05  WC-RUN-DATE-8           PIC 9(08).
017400     05  FILLER                  PIC X(18).
017500*
017600 01  WC-RUN-DATE-X REDEFINES WC-RUN-DATE.
017700     05  WC-RUN-DATE-CHAR        PIC X(08).
017800     05  FILLER                  PIC X(18).
017900*
018000 01  WC-REPORT-LINES.
018100     05  WC-HEADING-1.
018200         10  FILLER              PIC X(35) VALUE SPACE.
018300         10  FILLER              PIC X(20) VALUE
018400             'PBS INVOICE SECTION'.
018500         10  FILLER              PIC X(77) VALUE SPACE.
018600     05  WC-DETAIL-LINE.
018700         10  FILLER              PIC X(01) VALUE SPACE.
018800         10  WC-D-NUMBER         PIC X(15).
018900         10  FILLER              PIC X(02) VALUE SPACE.
019000         10  WC-D-CLIENT         PIC X(08).
019100         10  FILLER              PIC X(02) VALUE SPACE.
019200         10  WC-D-STATUS         PIC X(10).
019300         10  FILLER              PIC X(02) VALUE SPACE.
019400         10  WC-D-SUBTOTAL       PIC ZZZ,ZZZ,ZZ9.99-.
019500         10  FILLER              PIC X(02) VALUE SPACE.
019600         10  WC-D-GST            PIC ZZZ,ZZZ,ZZ9.99-.
019700         10  FILLER              PIC X(02) VALUE SPACE.
019800         10  WC-D-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.
019900         10  FILLER              PIC X(41) VALUE SPACE.
020000     05  WC-TOTALS-LINE.
020100         10  FILLER              PIC X(01) VALUE SPACE.
020200         10  WC-T-CAPTION        PIC X(22).
020300         10  WC-T-AMOUNT         PIC ZZZ,ZZZ,ZZ9.99-.
020400         10  FILLER              PIC X(90) VALUE SPACE.
020500     05  WC-COUNT-LINE.
020600         10  FILLER              PIC X(01) VALUE SPACE.
020700         10  WC-C-CAPTION        PIC X(22).
020800         10  WC-C-COUNT          PIC ZZZ,ZZ9.
020900         10  FILLER              PIC X(94) VALUE SPACE.
021000*
021100 LINKAGE SECTION.
021200*
021300 PROCEDURE DIVISION.
021400*
021500 0000-MAIN.
021600*
021700     PERFORM A0100-INIT
021800     PERFORM A0200-LOAD-CLIENT-TABLE UNTIL WC-CLIENT-EOF
021900     PERFORM B0100-POST-ONE-INVOICE UNTIL WC-INVOICE-EOF
022000     PERFORM C0100-WRITE-INVOICE-SECTION
022100     PERFORM Z0100-EXIT-APPLICATION
022200*
022300     GOBACK
022400     .
022500*
022600******************************************************
022700*    A0100 - OPEN FILES, PRIME EVERY INPUT
022800 A0100-INIT.
022900*
023000     MOVE FUNCTION CURRENT-DATE TO WC-RUN-DATE-X
023050     MOVE 'INVOICE' TO WC-REJECT-ENTITY
023100*
023200     OPEN INPUT  CLIENT-MASTER-IN
023300*
023400     IF NOT WC-CLIENT-OK
023500         SET WC-CLIENT-EOF TO TRUE
023600     ELSE
023700         READ CLIENT-MASTER-IN
023800             AT END SET WC-CLIENT-EOF TO TRUE
023900         END-READ
024000     END-IF
024100     .
024200*
024300******************************************************
024400*    A0200 - LOAD ONE CLIENT ROW INTO THE TABLE
024500 A0200-LOAD-CLIENT-TABLE.
024600*
024700     ADD 1 TO WC-CLIENT-TABLE-COUNT
024800     SET WC-CLI-IDX TO WC-CLIENT-TABLE-COUNT
024900     MOVE CLI-ID TO WC-TBL-CLIENT-ID(WC-CLI-IDX)
025000     MOVE CLI-STATUS TO WC-TBL-CLIENT-STAT(WC-CLI-IDX)
025100*
025200     READ CLIENT-MASTER-IN
025300         AT END SET WC-CLIENT-EOF TO TRUE
025400     END-READ
025500     .
025600*
025700******************************************************
025800*    A0300 - OPEN THE INVOICE/ITEM/OUTPUT FILES AND
025900*             PRIME THE FIRST INVOICE AND ITEM (RUN
026000*             ONCE, FIRST TIME B0100 IS ENTERED)
026100 A0300-OPEN-INVOICE-FILES.
026200*
026300     OPEN INPUT  INVOICE-IN
026400          INPUT  INVOICE-ITEM-IN
026500          OUTPUT INVOICE-OUT
026600          EXTEND ERROR-OUT
026700*
026800     IF NOT WC-INVOICE-IN-OK
026900         SET WC-INVOICE-EOF TO TRUE
027000     ELSE
027100         READ INVOICE-IN
027200             AT END SET WC-INVOICE-EOF TO TRUE
027300         END-READ
027400     END-IF
027500*
027600     IF NOT WC-ITEM-IN-OK
027700         SET WC-ITEM-EOF TO TRUE
027800     ELSE
027900         READ INVOICE-ITEM-IN
028000             AT END SET WC-ITEM-EOF TO TRUE
028100         END-READ
028200     END-IF
028300     .
028400*
028500******************************************************
028600*    B0100 - VALIDATE THE INVOICE HEADER, PRICE ITS
028700*             ITEMS (CONTROL BREAK ON ITM-INVOICE-ID),
028800*             APPLY STATUS RULES, WRITE THE INVOICE
028900 B0100-POST-ONE-INVOICE.
029000*
029100     IF NOT WC-FILES-OPENED
029200         PERFORM A0300-OPEN-INVOICE-FILES
029300         SET WC-FILES-OPENED TO TRUE
029400     END-IF
029500*
029600     PERFORM B0200-VALIDATE-INVOICE-HEADER
029700*
029800     MOVE ZERO TO INV-SUBTOTAL INV-GST-TOTAL INV-TOTAL-AMOUNT
029900     MOVE ZERO TO WC-ITEM-COUNT-THIS-INV
030000*
030100     PERFORM B0300-PRICE-ONE-ITEM
030200         UNTIL WC-ITEM-EOF
030300         OR ITM-INVOICE-ID NOT = INV-ID
030400*
030500     IF WC-ITEM-COUNT-THIS-INV = ZERO
030600         MOVE 'N' TO WC-VALID-INVOICE-SW
030700         MOVE 'INVOICE HAS NO LINE ITEMS' TO WC-REJECT-MESSAGE
030800     END-IF
030900*
031000     IF WC-VALID-INVOICE
031100         PERFORM B0400-APPLY-STATUS-RULES
031200         WRITE INVOICE-OUT-REC FROM INVOICE-RECORD
031250         PERFORM B0230-ADD-TO-INVOICE-TABLE
031300         ADD 1 TO WC-POSTED-COUNT
031400         ADD INV-SUBTOTAL TO WC-GRAND-SUBTOTAL
031500         ADD INV-GST-TOTAL TO WC-GRAND-GST-TOTAL
031600         ADD INV-TOTAL-AMOUNT TO WC-GRAND-TOTAL-AMOUNT
031700         PERFORM B0500-WRITE-AUDIT-RECORD
031800         PERFORM B0600-WRITE-DETAIL-LINE
031900     ELSE
032000         ADD 1 TO WC-REJECTED-COUNT
032100         MOVE INV-ID TO WC-REJECT-KEY
032200         WRITE ERROR-OUT-REC FROM WC-REJECT-LINE
032300     END-IF
032400*
032500     READ INVOICE-IN
032600         AT END SET WC-INVOICE-EOF TO TRUE
032700     END-READ
032800     .
032900*
033000******************************************************
033100*    B0200 - INVOICE NUMBER REQUIRED AND UNIQUE THIS RUN,
033200*             CLIENT/DATES REQUIRED, DUE DATE MUST NOT
033300*             PRECEDE ISSUE DATE, CLIENT MUST EXIST IN THE
033350*             TABLE AND BE ACTIVE, INCOMING STATUS MUST BE
033360*             PLAUSIBLE (B0240)
033400 B0200-VALIDATE-INVOICE-HEADER.
033500*
033600     MOVE 'Y' TO WC-VALID-INVOICE-SW
033700     MOVE SPACE TO WC-REJECT-MESSAGE
033800*
033900     IF INV-NUMBER = SPACE
034000         MOVE 'N' TO WC-VALID-INVOICE-SW
034100         MOVE 'INVOICE NUMBER IS REQUIRED' TO WC-REJECT-MESSAGE
034200     END-IF
034250*
034260     IF WC-VALID-INVOICE
034270         PERFORM B0220-CHECK-DUPLICATE-INVOICE
034280         IF WC-DUPLICATE-INVOICE
034285             MOVE 'N' TO WC-VALID-INVOICE-SW
034290             MOVE 'DUPLICATE INVOICE NUMBER IN THIS RUN'
034295                 TO WC-REJECT-MESSAGE
034297         END-IF
034299     END-IF
034300*
034400     IF WC-VALID-INVOICE AND INV-CLIENT-ID = SPACE
034500         MOVE 'N' TO WC-VALID-INVOICE-SW
034600         MOVE 'CLIENT ID IS REQUIRED' TO WC-REJECT-MESSAGE
034700     END-IF
034800*
034900     IF WC-VALID-INVOICE
035000         PERFORM B0210-FIND-CLIENT-IN-TABLE
035100         IF NOT WC-VALID-INVOICE
035200             MOVE 'CLIENT NOT FOUND IN MASTER' TO WC-REJECT-MESSAGE
035300         END-IF
035400     END-IF
035450*
035460     IF WC-VALID-INVOICE
035470        AND WC-TBL-CLIENT-STAT(WC-CLI-IDX) NOT = 'ACTIVE'
035480         MOVE 'N' TO WC-VALID-INVOICE-SW
035490         MOVE 'CLIENT IS NOT ACTIVE' TO WC-REJECT-MESSAGE
035495     END-IF
035500*
035600     IF WC-VALID-INVOICE AND INV-ISSUE-DATE = ZERO
035700         MOVE 'N' TO WC-VALID-INVOICE-SW
035800         MOVE 'ISSUE DATE IS REQUIRED' TO WC-REJECT-MESSAGE
035900     END-IF
036000*
036100     IF WC-VALID-INVOICE AND INV-DUE-DATE = ZERO
036200         MOVE 'N' TO WC-VALID-INVOICE-SW
036300         MOVE 'DUE DATE IS REQUIRED' TO WC-REJECT-MESSAGE
036400     END-IF
036500*
036600     IF WC-VALID-INVOICE AND INV-DUE-DATE < INV-ISSUE-DATE
036700         MOVE 'N' TO WC-VALID-INVOICE-SW
036800         MOVE 'DUE DATE PRECEDES ISSUE DATE' TO WC-REJECT-MESSAGE
036900     END-IF
036950*
036960     IF WC-VALID-INVOICE
036970         PERFORM B0240-CHECK-STATUS-TRANSITION
036980     END-IF
037000     .
037100*
037200******************************************************
037300*    B0210 - SEARCH THE CLIENT TABLE FOR INV-CLIENT-ID
037400 B0210-FIND-CLIENT-IN-TABLE.
037500*
037600     MOVE 'N' TO WC-VALID-INVOICE-SW
037650     PERFORM B0215-TEST-ONE-CLIENT-ENTRY THRU B0215-EXIT
037660         VARYING WC-CLI-IDX FROM 1 BY 1
037670             UNTIL WC-CLI-IDX > WC-CLIENT-TABLE-COUNT
037680                OR WC-VALID-INVOICE
038500     .
038600*
038650******************************************************
038660*    B0215 - COMPARE ONE CLIENT-TABLE ENTRY AGAINST THE
038670*             INVOICE'S CLIENT ID
038680 B0215-TEST-ONE-CLIENT-ENTRY.
038685*
038690     IF WC-TBL-CLIENT-ID(WC-CLI-IDX) = INV-CLIENT-ID
038693         MOVE 'Y' TO WC-VALID-INVOICE-SW
038696     END-IF.
038697 B0215-EXIT.
038698     EXIT.
038699*
038700******************************************************
038710*    B0220 - LOOK FOR ANOTHER INVOICE ALREADY POSTED THIS
038720*             RUN WITH THE SAME INVOICE NUMBER
038730 B0220-CHECK-DUPLICATE-INVOICE.
038740*
038750     MOVE 'N' TO WC-DUPLICATE-SW
038760     PERFORM B0225-TEST-ONE-INVOICE-ENTRY THRU B0225-EXIT
038770         VARYING WC-INV-IDX FROM 1 BY 1
038780             UNTIL WC-INV-IDX > WC-INVOICE-TABLE-COUNT
038790                OR WC-DUPLICATE-INVOICE
038800     .
038810*
038820******************************************************
038830*    B0225 - COMPARE ONE INVOICE-TABLE ENTRY AGAINST THE
038840*             INCOMING INVOICE NUMBER
038850 B0225-TEST-ONE-INVOICE-ENTRY.
038855*
038860     IF WC-TBL-INVOICE-NBR(WC-INV-IDX) = INV-NUMBER
038865         SET WC-DUPLICATE-INVOICE TO TRUE
038870     END-IF.
038875 B0225-EXIT.
038880     EXIT.
038890*
038900******************************************************
038910*    B0230 - ADD A POSTED INVOICE'S NUMBER TO THE
038920*             IN-MEMORY DUPLICATE-CHECK TABLE
038930 B0230-ADD-TO-INVOICE-TABLE.
038940*
038950     ADD 1 TO WC-INVOICE-TABLE-COUNT
038960     SET WC-INV-IDX TO WC-INVOICE-TABLE-COUNT
038970     MOVE INV-NUMBER TO WC-TBL-INVOICE-NBR(WC-INV-IDX)
038980     .
038990*
039000******************************************************
039005*    B0240 - AN INCOMING INVOICE CARRIES ONLY ITS CURRENT
039006*             STATUS, NOT ITS TRANSITION HISTORY, SO WE
039007*             CANNOT PROVE A PAID ROW REALLY PASSED THROUGH
039008*             SENT ON AN EARLIER RUN - BUT WE CAN CATCH THE
039009*             EVIDENCE THAT IS AVAILABLE IN THIS HEADER
039010*             ALONE: OVERDUE IS INVPOST'S OWN DERIVED STATUS
039011*             (B0400) AND IS NEVER LEGAL ON INPUT, AND A
039012*             DRAFT OR SENT ROW MAY NOT ALREADY CARRY A
039013*             PAYMENT DATE - THAT IS PROOF OF A STATUS THAT
039014*             SKIPPED STRAIGHT PAST THE PAID STEP THIS RECORD
039015*             CLAIMS NOT TO HAVE REACHED YET
039020 B0240-CHECK-STATUS-TRANSITION.
039025*
039030     IF INV-ST-OVERDUE
039035         MOVE 'N' TO WC-VALID-INVOICE-SW
039040         MOVE 'OVERDUE IS SYSTEM-DERIVED, NOT VALID ON INPUT'
039045             TO WC-REJECT-MESSAGE
039050     END-IF
039055*
039060     IF WC-VALID-INVOICE
039065        AND (INV-ST-DRAFT OR INV-ST-SENT)
039070        AND INV-PAYMENT-DATE NOT = ZERO
039075         MOVE 'N' TO WC-VALID-INVOICE-SW
039080         MOVE 'PAYMENT DATE SET BEFORE INVOICE WAS PAID'
039085             TO WC-REJECT-MESSAGE
039090     END-IF
039095     .
039096*
039100******************************************************
039150*    B0300 - VALIDATE AND PRICE ONE LINE ITEM THROUGH
039160*             MONEYUTL, ROLLING THE RESULT INTO THE
039170*             INVOICE HEADER TOTALS
039180 B0300-PRICE-ONE-ITEM.
039200*
039300     MOVE 'Y' TO WC-VALID-ITEM-SW
039400*
039500     IF ITM-DESCRIPTION = SPACE
039600         MOVE 'N' TO WC-VALID-ITEM-SW
039700     END-IF
039800     IF ITM-RATE NOT > ZERO
039900         MOVE 'N' TO WC-VALID-ITEM-SW
040000     END-IF
040100     IF ITM-GST-PERCENT < ZERO
040200         MOVE 'N' TO WC-VALID-ITEM-SW
040300     END-IF
040400     IF ITM-TY-PRODUCT AND ITM-QUANTITY = ZERO
040500         MOVE 'N' TO WC-VALID-ITEM-SW
040600     END-IF
040700     IF ITM-TY-SERVICE AND ITM-QUANTITY NOT = ZERO
040800         MOVE 'N' TO WC-VALID-ITEM-SW
040900     END-IF
041000*
041100     IF WC-VALID-ITEM
041200         ADD 1 TO WC-ITEM-COUNT-THIS-INV
041300         PERFORM B0310-COMPUTE-LINE-SUBTOTAL
041400         PERFORM B0320-COMPUTE-LINE-GST
041500         PERFORM B0330-COMPUTE-LINE-TOTAL
041600         ADD ITM-LINE-SUBTOTAL TO INV-SUBTOTAL
041700         ADD ITM-LINE-GST TO INV-GST-TOTAL
041800         ADD ITM-LINE-TOTAL TO INV-TOTAL-AMOUNT
041900     ELSE
042000         MOVE 'ITEM' TO WC-AUD-ENTITY-TYPE
042100         ADD 1 TO WC-REJECTED-COUNT
042200     END-IF
042300*
042400     READ INVOICE-ITEM-IN
042500         AT END SET WC-ITEM-EOF TO TRUE
042600     END-READ
042700     .
042800*
042900******************************************************
043000*    B0310 - LINE-SUBTOTAL = RATE * QTY (QTY = 1 FOR
043100*             SERVICE ITEMS, PER SPEC)
043200 B0310-COMPUTE-LINE-SUBTOTAL.
043300*
043400     MOVE 'MUL' TO WC-MONEY-OPERATION
043500     MOVE ITM-RATE TO WC-MONEY-OPERAND-1
043600     IF ITM-TY-SERVICE
043700         MOVE 1 TO WC-MONEY-OPERAND-2
043800     ELSE
043900         MOVE ITM-QUANTITY TO WC-MONEY-OPERAND-2
044000     END-IF
044100     CALL 'MONEYUTL' USING WC-MONEY-PARMS
044200     MOVE WC-MONEY-RESULT TO ITM-LINE-SUBTOTAL
044300     .
044400*
044500******************************************************
044600*    B0320 - LINE-GST = LINE-SUBTOTAL * (GST-PERCENT/100)
044700 B0320-COMPUTE-LINE-GST.
044800*
044900     MOVE 'DIV' TO WC-MONEY-OPERATION
045000     MOVE ITM-GST-PERCENT TO WC-MONEY-OPERAND-1
045100     MOVE 100 TO WC-MONEY-OPERAND-2
045200     CALL 'MONEYUTL' USING WC-MONEY-PARMS
045300*
045400     MOVE 'MUL' TO WC-MONEY-OPERATION
045500     MOVE ITM-LINE-SUBTOTAL TO WC-MONEY-OPERAND-1
045600     MOVE WC-MONEY-RESULT TO WC-MONEY-OPERAND-2
045700     CALL 'MONEYUTL' USING WC-MONEY-PARMS
045800     MOVE WC-MONEY-RESULT TO ITM-LINE-GST
045900     .
046000*
046100******************************************************
046200*    B0330 - LINE-TOTAL = LINE-SUBTOTAL + LINE-GST
046300 B0330-COMPUTE-LINE-TOTAL.
046400*
046500     MOVE 'ADD' TO WC-MONEY-OPERATION
046600     MOVE ITM-LINE-SUBTOTAL TO WC-MONEY-OPERAND-1
046700     MOVE ITM-LINE-GST TO WC-MONEY-OPERAND-2
046800     CALL 'MONEYUTL' USING WC-MONEY-PARMS
046900     MOVE WC-MONEY-RESULT TO ITM-LINE-TOTAL
047000     .
047100*
047200******************************************************
047300*    B0400 - ONLY SENT INVOICES ROLL TO OVERDUE, ONLY
047400*             SENT INVOICES ROLL TO PAID (PAYMENT DATE
047500*             STAMPED FROM THE RUN DATE); DRAFT INVOICES
047600*             ARE LEFT UNTOUCHED.  B0240 HAS ALREADY THROWN
047650*             OUT OVERDUE-ON-INPUT AND DRAFT/SENT ROWS CARRYING
047660*             A PREMATURE PAYMENT DATE, SO A PAID ROW REACHING
047670*             HERE IS EITHER ALREADY STAMPED (A REPEAT RUN) OR
047680*             GENUINELY GOING SENT-TO-PAID FOR THE FIRST TIME
047700 B0400-APPLY-STATUS-RULES.
047800*
047900     IF INV-ST-SENT AND INV-DUE-DATE < WC-RUN-DATE-8
048000         SET INV-ST-OVERDUE TO TRUE
048100     END-IF
048200*
048300     IF INV-ST-PAID AND INV-PAYMENT-DATE = ZERO
048400         MOVE WC-RUN-DATE-8 TO INV-PAYMENT-DATE
048500     END-IF
048600     .
048700*
048800******************************************************
048900*    B0500 - CALL AUDWRT FOR THE JUST-POSTED INVOICE
049000 B0500-WRITE-AUDIT-RECORD.
049100*
049200     MOVE INV-ORG-ID TO WC-AUD-ORG-ID
049300     MOVE INV-ID TO WC-AUD-ENTITY-ID
049400     MOVE 'INVOICE' TO WC-AUD-ENTITY-TYPE
049500     STRING 'INVOICE ' INV-NUMBER ' POSTED ' INV-STATUS
049600             DELIMITED BY SIZE INTO WC-AUD-DETAIL
049700     CALL 'AUDWRT' USING WC-AUDIT-PARMS
049800     .
049900*
050000******************************************************
050100*    B0600 - ONE DETAIL LINE PER POSTED INVOICE
050200 B0600-WRITE-DETAIL-LINE.
050300*
050400     MOVE INV-NUMBER TO WC-D-NUMBER
050500     MOVE INV-CLIENT-ID TO WC-D-CLIENT
050600     MOVE INV-STATUS TO WC-D-STATUS
050700     MOVE INV-SUBTOTAL TO WC-D-SUBTOTAL
050800     MOVE INV-GST-TOTAL TO WC-D-GST
050900     MOVE INV-TOTAL-AMOUNT TO WC-D-TOTAL
051000     WRITE SUMMARY-REPORT-LINE FROM WC-DETAIL-LINE
051100     .
051200*
051300******************************************************
051400*    C0100 - APPEND THE INVOICE SECTION HEADING, DETAIL
051500*             LINES (ALREADY WRITTEN AS EACH INVOICE WAS
051600*             POSTED) AND CONTROL TOTALS
051700 C0100-WRITE-INVOICE-SECTION.
051800*
051900     OPEN EXTEND SUMMARY-REPORT
052000     IF WC-SUMMARY-OK
052100         MOVE 'INVOICES POSTED . . . .' TO WC-C-CAPTION
052200         MOVE WC-POSTED-COUNT TO WC-C-COUNT
052300         WRITE SUMMARY-REPORT-LINE FROM WC-COUNT-LINE
052400         MOVE 'INVOICES REJECTED . . .' TO WC-C-CAPTION
052500         MOVE WC-REJECTED-COUNT TO WC-C-COUNT
052600         WRITE SUMMARY-REPORT-LINE FROM WC-COUNT-LINE
052700         MOVE 'GRAND SUBTOTAL . . . . ' TO WC-T-CAPTION
052800         MOVE WC-GRAND-SUBTOTAL TO WC-T-AMOUNT
052900         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
053000         MOVE 'GRAND GST TOTAL . . . .' TO WC-T-CAPTION
053100         MOVE WC-GRAND-GST-TOTAL TO WC-T-AMOUNT
053200         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
053300         MOVE 'GRAND TOTAL AMOUNT . . ' TO WC-T-CAPTION
053400         MOVE WC-GRAND-TOTAL-AMOUNT TO WC-T-AMOUNT
053500         WRITE SUMMARY-REPORT-LINE FROM WC-TOTALS-LINE
053600         CLOSE SUMMARY-REPORT
053700     END-IF
053800     .
053900*
054000******************************************************
054100*    Z0100 - CLOSE THE DATA FILES
054200 Z0100-EXIT-APPLICATION.
054300*
054400     CLOSE CLIENT-MASTER-IN INVOICE-IN INVOICE-ITEM-IN
054500           INVOICE-OUT ERROR-OUT
054600     .
