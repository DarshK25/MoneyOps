000100*
000200*  CLIENT-RECORD - client master copybook.
000300*  Formerly COPYLIB-CUSTOMER.CPY / COPYLIB-ADDR.CPY (a DB2 DCLGEN
000400*  pair for the customer/address tables).  Rebuilt as a single
000500*  flat record when the client master moved off the database
000600*  onto the sequential CLIENT-IN / CLIENT-MASTER-OUT files.
000700*  Include with: 'COPY COPYLIB-CLIENT.' in FILE SECTION or WS.
000800*
000900*    1996-04-11  PB   REQ 4401  first cut, replaces CUSTOMER/ADDR
001000*    1998-11-06  SS   REQ 4477  CLI-STATUS widened to carry
001100*                              SUSPENDED, not just ACTIVE/INACTIVE
001200*    2003-02-19  BK   REQ 4550  CLI-PAY-TERMS/CLI-CURRENCY added
001300*                              for the multi-currency pilot
001400*
001500 01  CLIENT-RECORD.
001600     05  CLI-ID                      PIC X(08).
001700     05  CLI-ORG-ID                  PIC X(08).
001800     05  CLI-NAME                    PIC X(40).
001900     05  CLI-TAX-ID                  PIC X(15).
002000     05  CLI-EMAIL                   PIC X(40).
002100     05  CLI-PHONE                   PIC X(15).
002200     05  CLI-CITY                    PIC X(20).
002300     05  CLI-STATE                   PIC X(20).
002400     05  CLI-COUNTRY                 PIC X(20).
002500     05  CLI-POSTAL                  PIC X(10).
002600     05  CLI-PAY-TERMS               PIC X(10).
002700     05  CLI-CURRENCY                PIC X(03).
002800     05  CLI-STATUS                  PIC X(10).
002900         88  CLI-ST-ACTIVE               VALUE 'ACTIVE'.
003000         88  CLI-ST-INACTIVE             VALUE 'INACTIVE'.
003100         88  CLI-ST-SUSPENDED            VALUE 'SUSPENDED'.
003200     05  CLI-CREATED-DATE            PIC 9(08).
003300     05  FILLER                      PIC X(23).
